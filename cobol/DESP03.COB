000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DESP03.
000300 AUTHOR.        ROGERIO FERNANDO MACHADO.
000400 INSTALLATION.  ELDORADO - CONTROLE DE DESPESAS.
000500 DATE-WRITTEN.  20/09/1994.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CLIENTE LIANE E CIA.
000800*****************************************************
000900*                                                   *
001000*   D E S P 0 3  -  LISTAGEM DE PENDENTES            *
001100*                                                   *
001200*   VARRE O MESTRE DE DESPESAS E IMPRIME AS QUE      *
001300*   AINDA NAO FORAM CLASSIFICADAS (CATEG EM BRANCO   *
001400*   OU "Unclassified"). ACEITA UM TRECHO OPCIONAL    *
001500*   DA DESCRICAO PARA FILTRAR O TIPO DE LANCAMENTO.  *
001600*                                                   *
001700*****************************************************
001800*  H I S T O R I C O   D E   A L T E R A C O E S     *
001900*---------------------------------------------------*
002000* 20/09/94 RFM  PROGRAMA ORIGINAL                     *
002100* 03/11/94 RFM  INCLUIDO FILTRO POR TRECHO DA DESCR.  *
002200* 22/02/95 VSM  CONTADOR DE LINHAS / QUEBRA DE PAGINA *
002300* 14/08/97 RFM  AJUSTE NO CABECALHO DO RELATORIO      *
002400* 10/09/98 RFM  ****** AJUSTE ANO 2000 (Y2K) ******   *
002500*               DATA DO CABECALHO PASSA A TRAZER      *
002600*               O SECULO (DATA-DESP JA TEM 10 POS.)   *
002700* 04/01/99 RFM  TESTE FINAL DO AJUSTE Y2K - OK         *
002800* 12/06/00 VSM  CHAMADO 2000-077 FILTRO CASE-INSENS.  *
002900* 19/11/01 AKN  CHAMADO 2001-233 TOTAL DE PENDENTES   *
003000* 08/04/02 AKN  CHAMADO 2002-066 REVISADA A NOTA DE    *
003100*               MANUTENCAO NO TOPO DO PROGRAMA (SEM    *
003200*               MUDANCA DE LOGICA)                     *
003300*****************************************************
003400*  RELATORIO SOMENTE-LEITURA: NAO GRAVA NADA NO MESTRE  *
003500*  DE DESPESAS, SO IMPRIME. O PARAMETRO DE FILTRO      *
003600*  (SE HOUVER) VEM DE UM CARTAO/ARQUIVO SEPARADO       *
003700*  (PARMFLT) - HABITO DESTA CASA DE NAO MISTURAR TELA   *
003800*  DE PARAMETRO COM O ARQUIVO PRINCIPAL DO PROGRAMA.   *
003900*****************************************************
004000*  NOTA DO MANTENEDOR (AKN, 19/11/01) - PARA QUEM MEXER DEPOIS *
004100*  NESTE PROGRAMA:                                             *
004200*    1) O CONCEITO DE "PENDENTE" E FIXO NO CODIGO (CATEG-DESP  *
004300*       EM BRANCO OU IGUAL A "Unclassified", VIDE P20). NAO HA *
004400*       PARAMETRO PARA MUDAR ISSO - SE UM DIA PRECISAR, E SO   *
004500*       TROCAR O TESTE DE P20-TESTA-PENDENTE.                  *
004600*    2) O FILTRO (PARMFLT) E OPCIONAL DE PROPOSITO: RODAR O    *
004700*       LOTE SEM O CARTAO (OU COM ELE VAZIO) LISTA TUDO QUE    *
004800*       ESTA PENDENTE, SEM RESTRICAO NENHUMA DE DESCRICAO.     *
004900*    3) NAO HA REGRAVACAO NO MESTRE - ESTE PROGRAMA E SO       *
005000*       CONSULTA. QUEM RECLASSIFICA DE FATO E O DESP02.        *
005100*****************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400*----- C01 = SALTO DE FORMULARIO DO RELATORIO; CLASS
005500*      DIGITOS NAO E USADA NESTE PROGRAMA MAS FICA AQUI
005600*      POR PADRONIZACAO DO CABECALHO DE TODO DESPnn -----*
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS DIGITOS IS "0" THRU "9".
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*----- DESPESA: MESTRE DE DESPESAS, SOMENTE LEITURA AQUI --*
006300     SELECT DESPESA  ASSIGN TO DESPESA
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS IS FS-DES.
006600*----- PARMFLT: CARTAO COM O TRECHO OPCIONAL DE FILTRO -----*
006700     SELECT PARMFLT  ASSIGN TO PARMFLT
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-PAR.
007000*----- RELATO: LISTAGEM DE PENDENTES, 132 COLUNAS ----------*
007100     SELECT RELATO   ASSIGN TO PRINTER
007200            FILE STATUS IS FS-REL.
007300 DATA DIVISION.
007400 FILE SECTION.
007500*===============================================================
007600*  REG-DESPESA - MESMO LAYOUT DE DESP01/DESP02/DESP04 (SEM
007700*  COPYBOOK, POR HABITO DESTA CASA - CADA PROGRAMA REPETE A
007800*  SUA PROPRIA FD). CAMPOS:
007900*    ID-DESP     - SEQUENCIAL ATRIBUIDO NA IMPORTACAO (DESP01)
008000*    DATA-DESP   - DATA YYYY-MM-DD (10 POSICOES, COM SECULO)
008100*    VALOR-DESP  - VALOR EM REAIS/EUROS, DISPLAY COM SINAL
008200*    DESCRI-DESP - DESCRICAO LIVRE DO EXTRATO (ATE 200 POS.)
008300*    CATEG-DESP  - CATEGORIA; BRANCO OU "Unclassified" = PENDENTE
008400*===============================================================
008500 FD  DESPESA
008600     LABEL RECORD IS STANDARD
008700     VALUE OF FILE-ID IS "DESPESA.DAT".
008800 01  REG-DESPESA.
008900     05 ID-DESP               PIC 9(07).
009000     05 DATA-DESP             PIC X(10).
009100     05 VALOR-DESP            PIC S9(07)V99.
009200     05 DESCRI-DESP           PIC X(200).
009300     05 CATEG-DESP            PIC X(30).
009400     05 FILLER                PIC X(02).
009500 01  REG-DESPESA-FLAT REDEFINES REG-DESPESA.
009600     05 FILLER                PIC X(258).
009700
009800*----- REG-PARMFLT: UM UNICO REGISTRO COM O TRECHO DE FILTRO
009900*      (SE O ARQUIVO NAO EXISTIR OU VIER EM BRANCO, RODA SEM
010000*      FILTRO - VIDE P05-LE-FILTRO) --------------------------*
010100 FD  PARMFLT
010200     LABEL RECORD IS OMITTED.
010300 01  REG-PARMFLT.
010400     05 TRECHO-FLT            PIC X(60).
010500     05 FILLER                PIC X(20).
010600 01  REG-PARMFLT-FLAT REDEFINES REG-PARMFLT PIC X(80).
010700
010800*----- REG-RELATO: LINHA DE IMPRESSAO GENERICA DE 132 POS. --*
010900 FD  RELATO
011000     LABEL RECORD IS OMITTED.
011100 01  REG-RELATO               PIC X(132).
011200
011300***********************************************
011400 WORKING-STORAGE SECTION.
011500*----- STATUS DE ARQUIVO - "35" = ARQUIVO INEXISTENTE --------*
011600 77  FS-DES                   PIC X(02).
011700 77  FS-PAR                   PIC X(02).
011800 77  FS-REL                   PIC X(02).
011900
012000*----- CONTADORES BINARIOS (COMP) DO RELATORIO: LIDOS,
012100*      PENDENTES IMPRESSOS E LINHAS DA PAGINA CORRENTE -------*
012200 77  WS-QTD-LIDAS             PIC 9(07) COMP VALUE ZERO.
012300 77  WS-QTD-PENDENTES         PIC 9(07) COMP VALUE ZERO.
012400 77  WS-QTD-LINHAS-PAG        PIC 9(03) COMP VALUE ZERO.
012500*----- TAMANHOS E POSICAO USADOS PELA VARREDURA DE SUBSTRING
012600*      GENERICA (P70/P71/P72, MESMA ROTINA DE DESP01/DESP02) -*
012700 77  WS-TAM-TRECHO            PIC 9(04) COMP VALUE ZERO.
012800 77  WS-TAM-DESCRI            PIC 9(04) COMP VALUE ZERO.
012900 77  WS-POS-ACHADA            PIC 9(04) COMP VALUE ZERO.
013000
013100*----- INDICADORES: TEM-FILTRO (CARTAO PARMFLT VEIO PREENCHIDO),
013200*      ACHOU-CHAVE (RESULTADO DA VARREDURA DE SUBSTRING) E
013300*      REGISTRO-PENDENTE (CATEGORIA EM BRANCO/"Unclassified") -*
013400 77  WS-TEM-FILTRO            PIC X(01) VALUE "N".
013500     88 TEM-FILTRO                 VALUE "S".
013600 77  WS-ACHOU-CHAVE           PIC X(01) VALUE "N".
013700     88 ACHOU-CHAVE                VALUE "S".
013800 77  WS-PENDENTE              PIC X(01) VALUE "N".
013900     88 REGISTRO-PENDENTE          VALUE "S".
014000
014100*----- CHAMADO 2000-077 - CONFERENCIA DE FILTRO SEM DISTINCAO
014200*      DE MAIUSCULA/MINUSCULA: A DESCRICAO E O TRECHO DE
014300*      FILTRO SAO COPIADOS PARA ESTAS AREAS E CONVERTIDOS
014400*      PARA MINUSCULO ANTES DA VARREDURA (P30-TESTA-FILTRO) --*
014500 01  WS-DESCRI-MIN             PIC X(200) VALUE SPACES.
014600 01  WS-TRECHO-MIN             PIC X(60)  VALUE SPACES.
014700*----- AREAS DE TRABALHO DA ROTINA GENERICA DE SUBSTRING -----*
014800 01  WS-TEXTO-A                PIC X(200) VALUE SPACES.
014900 01  WS-TEXTO-B                PIC X(60)  VALUE SPACES.
015000
015100*----- CABECALHO --------------------------------------------*
015200*     LINHA-TITULO SOBE UMA VEZ NO INICIO E DE NOVO A CADA
015300*     QUEBRA DE PAGINA (VIDE P40-IMPRIME-DETALHE) - TODO
015400*     FILLER COM VALUE FIXO, NADA MOVIDO EM TEMPO DE EXECUCAO -*
015500 01  LINHA-TITULO.
015600     05 FILLER    PIC X(40) VALUE SPACES.
015700     05 FILLER    PIC X(40) VALUE
015800        "DESPESAS PENDENTES DE CLASSIFICACAO".
015900     05 FILLER    PIC X(52) VALUE SPACES.
016000*     TITULOS DE COLUNA - DATA/VALOR/DESCRICAO, NA MESMA
016100*     LARGURA DOS CAMPOS DE LINHA-DET1 LOGO ABAIXO ------------*
016200 01  LINHA-CABEC1.
016300     05 FILLER    PIC X(10) VALUE "DATA......".
016400     05 FILLER    PIC X(04) VALUE SPACES.
016500     05 FILLER    PIC X(12) VALUE "VALOR......".
016600     05 FILLER    PIC X(04) VALUE SPACES.
016700     05 FILLER    PIC X(60) VALUE "DESCRICAO".
016800     05 FILLER    PIC X(42) VALUE SPACES.
016900*----- DETALHE -------------------------------------------- *
017000*     DATA-DET1: COPIA DIRETA DE DATA-DESP (JA VEM YYYY-MM-DD);
017100*     VALOR-DET1: VALOR EDITADO COM MILHAR E SINAL A DIREITA;
017200*     DESCRI-DET1: SO OS PRIMEIROS 90 POS. DA DESCRICAO (O
017300*     RESTO NAO CABE NA LARGURA DE 132 COL. DO RELATORIO) ------*
017400 01  LINHA-DET1.
017500     05 DATA-DET1     PIC X(10).
017600     05 FILLER        PIC X(04) VALUE SPACES.
017700     05 VALOR-DET1    PIC ZZZ,ZZZ,ZZ9.99-.
017800     05 FILLER        PIC X(02) VALUE SPACES.
017900     05 DESCRI-DET1   PIC X(90).
018000     05 FILLER        PIC X(16) VALUE SPACES.
018100 01  LINHA-DET1-FLAT REDEFINES LINHA-DET1 PIC X(132).
018200*----- RODAPE ------------------------------------------------*
018300*     RES1-VALOR RECEBE WS-QTD-PENDENTES (CHAMADO 2001-233) -
018400*     SEM SINAL, SO A CONTAGEM DE LINHAS IMPRESSAS -----------*
018500 01  LINHA-RES1.
018600     05 FILLER        PIC X(28) VALUE
018700        "TOTAL DE PENDENTES.........:".
018800     05 RES1-VALOR    PIC ZZZ,ZZZ,ZZ9.
018900     05 FILLER        PIC X(95) VALUE SPACES.
019000
019100*===============================================================
019200*  RESUMO DO RELATORIO (PARA QUEM FOR CONFERIR A IMPRESSAO):
019300*    1 LINHA DE TITULO (C01 - NOVA PAGINA)
019400*    1 LINHA EM BRANCO, 1 LINHA DE CABECALHO DE COLUNA
019500*    N LINHAS DE DETALHE, UMA POR DESPESA PENDENTE QUE PASSOU
019600*      NO FILTRO, COM QUEBRA DE PAGINA A CADA 50 DETALHES
019700*    2 LINHAS EM BRANCO, 1 LINHA DE TOTAL DE PENDENTES
019800*  NAO HA QUEBRA DE CONTROLE POR DATA OU CATEGORIA NESTE
019900*  RELATORIO - E UMA LISTAGEM CORRIDA, NA ORDEM DO MESTRE.
020000*===============================================================
020100***********************************************
020200 PROCEDURE DIVISION.
020300
020400*===============================================================
020500*  P00 - ABRE OS ARQUIVOS, LE O FILTRO (SE HOUVER) E IMPRIME
020600*  O CABECALHO ANTES DE ENTRAR NO LACO DE LEITURA DO MESTRE.
020700*===============================================================
020800 P00-INICIO.
020900*     ABRE OS TRES ARQUIVOS DO PROGRAMA -------------------------*
021000     PERFORM P01-ABRE-ARQUIVOS.
021100*     CARREGA O FILTRO OPCIONAL, SE HOUVER ------------------------*
021200     PERFORM P05-LE-FILTRO.
021300*     TITULO SOBE COM SALTO DE FORMULARIO (C01); CABECALHO DE
021400*     COLUNA SOBE DUAS LINHAS ABAIXO -------------------------------*
021500     WRITE REG-RELATO FROM LINHA-TITULO AFTER ADVANCING C01.
021600     WRITE REG-RELATO FROM LINHA-CABEC1 AFTER ADVANCING 2.
021700     GO TO P10-LER-DESPESA.
021800
021900*---- ABRE O MESTRE DE DESPESAS (SO LEITURA) E O RELATORIO;
022000*     SE O MESTRE NAO EXISTIR (FS-DES = "35") NAO HA O QUE
022100*     LISTAR - VAI DIRETO PARA O TOTAL FINAL (ZERADO) ---------*
022200 P01-ABRE-ARQUIVOS.
022300     OPEN INPUT  DESPESA.
022400     OPEN OUTPUT RELATO.
022500     IF FS-DES = "35"
022600         DISPLAY "DESP03 - MESTRE DE DESPESAS INEXISTENTE"
022700         GO TO P90-TOTAIS-FINAIS.
022800
022900*===============================================================
023000*  LE O CARTAO OPCIONAL DE FILTRO (PARMFLT). SE O ARQUIVO NAO
023100*  EXISTIR, VIER VAZIO OU O TRECHO VIER EM BRANCO, O RELATORIO
023200*  RODA SEM FILTRO (TODAS AS PENDENTES SAEM). SE VIER UM
023300*  TRECHO, ELE E GUARDADO JA EM MINUSCULO (CHAMADO 2000-077)
023400*  PARA A COMPARACAO CASE-INSENSITIVE EM P30-TESTA-FILTRO -----*
023500 P05-LE-FILTRO.
023600*     ARQUIVO DE CARTAO OPCIONAL - "35" QUER DIZER QUE O
023700*     OPERADOR NAO GEROU O CARTAO DESTA RODADA -------------------*
023800     OPEN INPUT PARMFLT.
023900     IF FS-PAR = "35"
024000         MOVE "N" TO WS-TEM-FILTRO
024100         GO TO P05-FIM.
024200*     SO EXISTE UM REGISTRO NESTE ARQUIVO (CARTAO UNICO) -------*
024300     READ PARMFLT
024400         AT END MOVE "N" TO WS-TEM-FILTRO
024500         NOT AT END
024600             IF TRECHO-FLT = SPACES
024700                 MOVE "N" TO WS-TEM-FILTRO
024800             ELSE
024900*                 GUARDA O TRECHO JA CONVERTIDO PARA MINUSCULO --*
025000                 MOVE "S"        TO WS-TEM-FILTRO
025100                 MOVE TRECHO-FLT TO WS-TRECHO-MIN
025200                 INSPECT WS-TRECHO-MIN CONVERTING
025300                    "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
025400                    "abcdefghijklmnopqrstuvwxyz".
025500     CLOSE PARMFLT.
025600 P05-FIM.
025700     EXIT.
025800
025900*===============================================================
026000*  LACO PRINCIPAL - VARRE O MESTRE INTEIRO (SEM CHAVE, LEITURA
026100*  SEQUENCIAL PURA), TESTA PENDENCIA E FILTRO PARA CADA
026200*  REGISTRO E IMPRIME OS QUE PASSAM NOS DOIS TESTES.
026300*===============================================================
026400 P10-LER-DESPESA.
026500*     FIM DE ARQUIVO ENCERRA O RELATORIO ---------------------*
026600     READ DESPESA NEXT RECORD
026700         AT END GO TO P90-TOTAIS-FINAIS.
026800     ADD 1 TO WS-QTD-LIDAS.
026900*     SO INTERESSA O QUE AINDA NAO TEM CATEGORIA -----------*
027000     PERFORM P20-TESTA-PENDENTE.
027100     IF NOT REGISTRO-PENDENTE
027200         GO TO P10-LER-DESPESA.
027300*     E, SE HOUVER FILTRO, TEM QUE CONTER O TRECHO PEDIDO --*
027400     PERFORM P30-TESTA-FILTRO.
027500     IF TEM-FILTRO AND NOT ACHOU-CHAVE
027600         GO TO P10-LER-DESPESA.
027700*     PASSOU NOS DOIS TESTES - VAI PARA O RELATORIO ---------*
027800     PERFORM P40-IMPRIME-DETALHE.
027900     GO TO P10-LER-DESPESA.
028000
028100*---- PENDENTE = CATEGORIA EM BRANCO OU LITERALMENTE
028200*     "Unclassified" (VALOR GRAVADO PELO DESP01 QUANDO NENHUMA
028300*     REGRA DE PALAVRA-CHAVE BATE COM A DESCRICAO) -------------*
028400 P20-TESTA-PENDENTE.
028500*     ZERA O INDICADOR ANTES DE TESTAR - NAO CONFIAR NO VALOR
028600*     DEIXADO PELA VOLTA ANTERIOR DO LACO ------------------------*
028700     MOVE "N" TO WS-PENDENTE.
028800*     OS DOIS UNICOS VALORES QUE CARACTERIZAM PENDENCIA ----------*
028900     IF CATEG-DESP = SPACES
029000        OR CATEG-DESP = "Unclassified"
029100         MOVE "S" TO WS-PENDENTE.
029200
029300*---- SE NAO HA FILTRO, TODO REGISTRO PENDENTE "BATE"; SE HA,
029400*     A DESCRICAO E CONVERTIDA PARA MINUSCULO E COMPARADA COM
029500*     O TRECHO (TAMBEM EM MINUSCULO) PELA ROTINA GENERICA DE
029600*     SUBSTRING (P70), MESMA QUE DESP01/DESP02 USAM -----------*
029700 P30-TESTA-FILTRO.
029800     MOVE "N" TO WS-ACHOU-CHAVE.
029900*     SEM FILTRO, NAO HA NADA A TESTAR - SAI COM ACHOU=N, MAS
030000*     ISSO NAO IMPORTA PORQUE P10 SO OLHA ACHOU-CHAVE QUANDO
030100*     TEM-FILTRO E VERDADEIRO ---------------------------------*
030200     IF NOT TEM-FILTRO
030300         GO TO P30-FIM.
030400*     CONVERTE A DESCRICAO PARA MINUSCULO ANTES DE COMPARAR -----*
030500     MOVE DESCRI-DESP TO WS-DESCRI-MIN.
030600     INSPECT WS-DESCRI-MIN CONVERTING
030700        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
030800        "abcdefghijklmnopqrstuvwxyz".
030900     MOVE WS-DESCRI-MIN TO WS-TEXTO-A.
031000     MOVE WS-TRECHO-MIN TO WS-TEXTO-B.
031100     PERFORM P70-CONTEM.
031200 P30-FIM.
031300     EXIT.
031400
031500*---- IMPRIME UMA LINHA DE DETALHE (DATA/VALOR/90 POS. DA
031600*     DESCRICAO) E CONTROLA A QUEBRA DE PAGINA A CADA 50
031700*     LINHAS (CHAMADO 22/02/95), REIMPRIMINDO O CABECALHO -----*
031800 P40-IMPRIME-DETALHE.
031900*     MONTA A LINHA DE DETALHE A PARTIR DO REGISTRO CORRENTE --*
032000     MOVE DATA-DESP        TO DATA-DET1.
032100     MOVE VALOR-DESP       TO VALOR-DET1.
032200     MOVE DESCRI-DESP (1:90) TO DESCRI-DET1.
032300     WRITE REG-RELATO FROM LINHA-DET1 AFTER ADVANCING 1.
032400     ADD 1 TO WS-QTD-LINHAS-PAG.
032500     ADD 1 TO WS-QTD-PENDENTES.
032600*     QUEBRA DE PAGINA A CADA 50 LINHAS - REIMPRIME TITULO E
032700*     CABECALHO E ZERA O CONTADOR DE LINHAS DA PAGINA ----------*
032800     IF WS-QTD-LINHAS-PAG > 50
032900         MOVE ZERO TO WS-QTD-LINHAS-PAG
033000         WRITE REG-RELATO FROM LINHA-TITULO AFTER ADVANCING C01
033100         WRITE REG-RELATO FROM LINHA-CABEC1 AFTER ADVANCING 2.
033200
033300*===============================================================
033400*  ROTINA GENERICA DE SUBSTRING (VIDE DESP01/DESP02) - PROCURA
033500*  WS-TEXTO-B (O TRECHO) DENTRO DE WS-TEXTO-A (A DESCRICAO),
033600*  POSICAO POR POSICAO, SEM USAR NENHUMA FUNCTION INTRINSECA.
033700*===============================================================
033800 P70-CONTEM.
033900*     ZERA OS INDICADORES ANTES DE COMECAR A VARREDURA ---------*
034000     MOVE "N" TO WS-ACHOU-CHAVE.
034100     MOVE ZERO TO WS-POS-ACHADA.
034200     PERFORM P71-CALCULA-TAMANHOS.
034300*     TRECHO VAZIO NUNCA "BATE"; TRECHO MAIOR QUE A DESCRICAO
034400*     TAMBEM NAO CABE - NOS DOIS CASOS, NEM TENTA COMPARAR -----*
034500     IF WS-TAM-TRECHO = 0
034600         GO TO P70-FIM.
034700     IF WS-TAM-TRECHO > WS-TAM-DESCRI
034800         GO TO P70-FIM.
034900*     TESTA CADA POSICAO POSSIVEL ATE ACHAR OU ESGOTAR ----------*
035000     PERFORM P72-COMPARA-POSICAO
035100         VARYING WS-POS-ACHADA FROM 1 BY 1
035200         UNTIL WS-POS-ACHADA > (WS-TAM-DESCRI - WS-TAM-TRECHO + 1)
035300         OR ACHOU-CHAVE.
035400*     SE NAO ACHOU, ZERA A POSICAO (NAO TEM SIGNIFICADO) --------*
035500     IF NOT ACHOU-CHAVE
035600         MOVE ZERO TO WS-POS-ACHADA.
035700 P70-FIM.
035800     EXIT.
035900
036000*---- CALCULA O TAMANHO REAL (SEM OS BRANCOS A DIREITA) DO
036100*     TRECHO E DA DESCRICAO, POR CONTAGEM DE CARACTERES ANTES
036200*     DO PRIMEIRO ESPACO (NAO HA FUNCTION LENGTH NESTA CASA) ---*
036300 P71-CALCULA-TAMANHOS.
036400     MOVE ZERO TO WS-TAM-TRECHO WS-TAM-DESCRI.
036500     INSPECT WS-TEXTO-B TALLYING WS-TAM-TRECHO
036600         FOR CHARACTERS BEFORE INITIAL SPACE.
036700     IF WS-TEXTO-B = SPACES MOVE ZERO TO WS-TAM-TRECHO.
036800     INSPECT WS-TEXTO-A TALLYING WS-TAM-DESCRI
036900         FOR CHARACTERS BEFORE INITIAL SPACE.
037000*     SE A DESCRICAO OCUPA OS 200 POS. SEM NENHUM ESPACO, A
037100*     CONTAGEM ACIMA NAO ENXERGA O FIM - FORCA O TAMANHO CHEIO -*
037200     IF WS-TEXTO-A (WS-TAM-DESCRI + 1 : 1) NOT = SPACE
037300         MOVE 200 TO WS-TAM-DESCRI.
037400
037500*---- COMPARA O TRECHO COM A FATIA DA DESCRICAO NA POSICAO
037600*     CORRENTE (WS-POS-ACHADA); SO E CHAMADA DENTRO DO PERFORM
037700*     VARYING DE P70, NUNCA DIRETO ------------------------------*
037800 P72-COMPARA-POSICAO.
037900     IF WS-TEXTO-A (WS-POS-ACHADA : WS-TAM-TRECHO) =
038000        WS-TEXTO-B  (1 : WS-TAM-TRECHO)
038100         MOVE "S" TO WS-ACHOU-CHAVE.
038200
038300*===============================================================
038400*  FECHA O RELATORIO COM O TOTAL DE PENDENTES (CHAMADO 2001-233)
038500*  E ENCERRA O PROGRAMA. NAO HA COMMIT/ROLLBACK PORQUE ESTE
038600*  PROGRAMA NUNCA GRAVA NO MESTRE, SO LE E IMPRIME.
038700*===============================================================
038800 P90-TOTAIS-FINAIS.
038900     MOVE WS-QTD-PENDENTES TO RES1-VALOR.
039000     WRITE REG-RELATO FROM LINHA-RES1 AFTER ADVANCING 2.
039100     CLOSE DESPESA RELATO.
039200     STOP RUN.
