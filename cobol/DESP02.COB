000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DESP02.
000300 AUTHOR.        ROGERIO FERNANDO MACHADO.
000400 INSTALLATION.  ELDORADO - CONTROLE DE DESPESAS.
000500 DATE-WRITTEN.  02/09/1994.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CLIENTE LIANE E CIA.
000800*****************************************************
000900*                                                   *
001000*   D E S P 0 2  -  RECLASSIFICACAO EM LOTE          *
001100*                                                   *
001200*   LE PEDIDOS (DESCRICAO OU TRECHO + CATEGORIA      *
001300*   DESTINO), EXTRAI O NOME DO FAVORECIDO, GRAVA A   *
001400*   PALAVRA-CHAVE NA REGRA (SE "CLASSIFICAR TUDO")    *
001500*   E ATUALIZA A CATEGORIA NO MESTRE DE DESPESAS.     *
001600*                                                   *
001700*****************************************************
001800*  H I S T O R I C O   D E   A L T E R A C O E S     *
001900*---------------------------------------------------*
002000* 02/09/94 RFM  PROGRAMA ORIGINAL - RECLASSIF. LOTE  *
002100* 28/10/94 RFM  ROTINA EXTRAI-NOME (CASCATA COMPLETA)*
002200* 11/01/95 VSM  INCLUIDO FORMATO SEPA IDEAL + TIKKIE *
002300* 15/01/95 VSM  INCLUIDO FORMATO SEPA INCASSO         *
002400* 20/04/95 RFM  INCLUIDO FORMATO CARTAO (PAS)         *
002500* 30/08/95 RFM  GRAVA PALAVRA NA REGRA SE AUSENTE     *
002600* 12/12/96 VSM  VARREDURA DAS DESPESAS PENDENTES      *
002700* 07/06/97 RFM  ROTINA DE INCLUSAO DE CATEGORIA NOVA  *
002800* 15/09/98 RFM  ****** AJUSTE ANO 2000 (Y2K) ******   *
002900*               COMPARACAO DE DATA PASSA A USAR       *
003000*               O CAMPO DATA-DESP COM SECULO (10 POS) *
003100* 06/01/99 RFM  TESTE FINAL DO AJUSTE Y2K - OK         *
003200* 19/07/00 VSM  CHAMADO 2000-140 KEYWORD CASE-INSENS. *
003300* 25/03/02 AKN  CHAMADO 2002-091 "Voor:" NO FIM/MEIO  *
003400* 30/10/02 AKN  CHAMADO 2002-355 REVISADA EXTRACAO PAS*
003500* 11/04/03 AKN  CHAMADO 2003-114 CATEGORIA NOVA -      *
003600*               CONFERENCIA DE EXISTENCIA PASSA A SER  *
003700*               SEM DISTINCAO DE MAIUSC/MINUSCULA, NO   *
003800*               MOLDE DO CHAMADO 2000-140 (PALAVRA)    *
003900*****************************************************
004000*  NOTA DO MANTENEDOR (AKN, 11/04/03)                  *
004100*  -------------------------------------------------  *
004200*  1) UM PEDIDO PODE ATUALIZAR SO A(S) DESPESA(S) COM A *
004300*     MESMA DESCRICAO EXATA (P50), OU, SE O OPERADOR    *
004400*     MARCOU "CLASSIFICAR TUDO" (FLAG-CLASSIF-TUDO-PED),*
004500*     TAMBEM GRAVAR A PALAVRA NA REGRA E VARRER TODAS AS*
004600*     PENDENTES QUE CONTENHAM O MESMO NOME (P60).       *
004700*  2) O FLAG UPSI-1/RODA-CLASSIFICA-TUDO E VESTIGIO DE   *
004800*     UMA VERSAO ANTIGA DESTE PROGRAMA E NAO E TESTADO   *
004900*     NA PROCEDURE DIVISION ATUAL - QUEM MANDA E O CAMPO *
005000*     FLAG-CLASSIF-TUDO-PED DE CADA PEDIDO.              *
005100*  3) A CASCATA DE EXTRACAO (P20-P27) TENTA OS FORMATOS  *
005200*     NA ORDEM SEPA IDEAL/TIKKIE -> SEPA INCASSO -> NAAM *
005300*     GENERICO -> CARTAO (PAS/GOOGLE PAY); O PRIMEIRO QUE*
005400*     ACHAR NOME NAO-BRANCO GANHA.                       *
005500*****************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800*----- CLASS LETRAS-MAIUSC NAO E USADA NA PROCEDURE DIVISION
005900*      DESTA VERSAO (A CASA MAIUSCULA/MINUSCULA E TRATADA VIA
006000*      INSPECT CONVERTING) - MANTIDA POR PADRONIZACAO --------*
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS LETRAS-MAIUSC IS "A" THRU "Z"
006400     UPSI-1 ON STATUS IS RODA-CLASSIFICA-TUDO.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*----- PEDIDOS: UM PEDIDO DE RECLASSIFICACAO POR LINHA, DIGITADO
006800*      PELO OPERADOR FORA DESTE SISTEMA E TRAZIDO PRONTO -------*
006900     SELECT PEDIDOS  ASSIGN TO PEDIDOS
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS FS-PED.
007200*----- DESPESA: MESTRE, ABERTO I-O (LEITURA E REGRAVACAO) AQUI -*
007300     SELECT DESPESA  ASSIGN TO DESPESA
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS IS FS-DES.
007600*----- REGRAS: ABERTO I-O - ESTE E O UNICO PROGRAMA DO LOTE QUE
007700*      GRAVA REGRA/CATEGORIA NOVA (P30/P41) --------------------*
007800     SELECT REGRAS   ASSIGN TO REGRAS
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS IS FS-REG.
008100 DATA DIVISION.
008200 FILE SECTION.
008300*===============================================================
008400*  REG-PEDIDO - UM PEDIDO DE RECLASSIFICACAO:
008500*    DESCRI-PED            - TRECHO/DESCRICAO A LOCALIZAR
008600*    CATEG-DESTINO-PED     - CATEGORIA A APLICAR
008700*    FLAG-CLASSIF-TUDO-PED - "S" GRAVA REGRA E VARRE PENDENTES,
008800*                            "N" SO ATUALIZA A DESPESA EXATA
008900*===============================================================
009000 FD  PEDIDOS
009100     LABEL RECORD IS STANDARD.
009200 01  REG-PEDIDO.
009300     05 DESCRI-PED            PIC X(200).
009400     05 CATEG-DESTINO-PED     PIC X(30).
009500     05 FLAG-CLASSIF-TUDO-PED PIC X(01).
009600        88 CLASSIFICAR-TUDO        VALUE "S".
009700     05 FILLER                PIC X(01).
009800
009900*----- REG-DESPESA: MESMO MOLDE DO DESP01/DESP03/DESP04. AQUI
010000*      ELE E LIDO E REGRAVADO (REWRITE), NUNCA CRIADO ----------*
010100 FD  DESPESA
010200     LABEL RECORD IS STANDARD
010300     VALUE OF FILE-ID IS "DESPESA.DAT".
010400 01  REG-DESPESA.
010500     05 ID-DESP               PIC 9(07).
010600     05 DATA-DESP             PIC X(10).
010700     05 VALOR-DESP            PIC S9(07)V99.
010800     05 DESCRI-DESP           PIC X(200).
010900     05 CATEG-DESP            PIC X(30).
011000     05 FILLER                PIC X(02).
011100*----- REG-DESPESA-NOVA: MESMA AREA DE MEMORIA DE REG-DESPESA,
011200*      COM SUFIXO -N NOS CAMPOS - USADA COMO RASCUNHO PARA
011300*      TROCAR SO A CATEGORIA ANTES DO REWRITE (P50/P60) -------*
011400 01  REG-DESPESA-NOVA REDEFINES REG-DESPESA.
011500     05 ID-DESP-N             PIC 9(07).
011600     05 DATA-DESP-N           PIC X(10).
011700     05 VALOR-DESP-N          PIC S9(07)V99.
011800     05 DESCRI-DESP-N         PIC X(200).
011900     05 CATEG-DESP-N          PIC X(30).
012000     05 FILLER                PIC X(02).
012100
012200*----- REG-CLASSIF: MESMO MOLDE DO DESP01 - CATEGORIA/PALAVRA -*
012300 FD  REGRAS
012400     LABEL RECORD IS STANDARD
012500     VALUE OF FILE-ID IS "REGRAS.DAT".
012600 01  REG-CLASSIF.
012700     05 CATEG-CLA             PIC X(30).
012800     05 PALAVRA-CLA           PIC X(60).
012900
013000***********************************************
013100 WORKING-STORAGE SECTION.
013200*----- STATUS DE ARQUIVO (VIDE DESP01 PARA O SIGNIFICADO) -----*
013300 77  FS-PED                   PIC X(02).
013400 77  FS-DES                   PIC X(02).
013500 77  FS-REG                   PIC X(02).
013600*----- LINHA EM BRANCO GENERICA (HERDADA DO PADRAO DO PROGRAMA
013700*      IRMAO DESP01, AINDA QUE ESTE PROGRAMA NAO IMPRIMA) ------*
013800 77  WS-LIMPA                 PIC X(80) VALUE SPACES.
013900
014000*----- TABELA DE REGRAS E INDICES DE VARREDURA (COMP) ---------*
014100 77  WS-QTD-REGRAS            PIC 9(04) COMP VALUE ZERO.
014200 77  WS-IND-REGRA             PIC 9(04) COMP VALUE ZERO.
014300*----- USADOS PELA ROTINA GENERICA DE SUBSTRING (P70/P71/P72) -*
014400 77  WS-POS-ACHADA            PIC 9(04) COMP VALUE ZERO.
014500 77  WS-TAM-PALAVRA           PIC 9(04) COMP VALUE ZERO.
014600 77  WS-TAM-TEXTO             PIC 9(04) COMP VALUE ZERO.
014700*----- CONTADOR DE DESPESAS EFETIVAMENTE REGRAVADAS NO LOTE ---*
014800 77  WS-QTD-ATUALIZADAS       PIC 9(07) COMP VALUE ZERO.
014900*----- QTD-MARCA/IND-MARCA CONTROLAM O PERFORM VARYING DE
015000*      P27-TESTA-MARCADOR (ATE 6 MARCADORES POR CHAMADA) ------*
015100 77  WS-QTD-MARCA             PIC 9(01) COMP VALUE ZERO.
015200 77  WS-IND-MARCA             PIC 9(01) COMP VALUE ZERO.
015300*----- MENOR POSICAO DE CORTE ACHADA ENTRE OS MARCADORES ------*
015400 77  WS-MENOR-POS             PIC 9(04) COMP VALUE ZERO.
015500
015600*----- INDICADORES DE UMA LETRA COM 88-LEVEL, PADRAO DA CASA --*
015700 77  WS-ACHOU-CHAVE           PIC X(01) VALUE "N".
015800     88 ACHOU-CHAVE                VALUE "S".
015900 77  WS-PALAVRA-JA-EXISTE     PIC X(01) VALUE "N".
016000     88 PALAVRA-EXISTENTE          VALUE "S".
016100 77  WS-CATEG-JA-EXISTE       PIC X(01) VALUE "N".
016200     88 CATEGORIA-EXISTENTE        VALUE "S".
016300
016400*----- REGRAS EM TABELA (P/ TESTE DE PALAVRA JA EXISTENTE) ----*
016500 01  WS-TAB-REGRAS.
016600     05 WS-REGRA OCCURS 500 TIMES INDEXED BY WS-IX-REGRA.
016700        10 WS-REGRA-CAT       PIC X(30).
016800        10 WS-REGRA-PAL       PIC X(60).
016900*----- VISAO ACHATADA - USADA PELA ROTINA DE REGRAVACAO -------*
017000 01  WS-TAB-REGRAS-R REDEFINES WS-TAB-REGRAS.
017100     05 WS-REGRA-FLAT OCCURS 500 TIMES PIC X(90).
017200
017300*----- MARCADORES DE CORTE, USADOS PELA CASCATA DE EXTRACAO ---*
017400*      (P23/P24 MONTAM ESTA TABELA COM OS MARCADORES QUE PODEM
017500*      TERMINAR O NOME - "Omschrijving", "IBAN", "Kenmerk",
017600*      "Voor:" E, NO CASO INCASSO, TAMBEM "Machtiging") --------*
017700 01  WS-FIM-MARCA.
017800     05 WS-FIM-TAB OCCURS 6 TIMES         PIC X(15).
017900 01  WS-FIM-MARCA-R REDEFINES WS-FIM-MARCA.
018000     05 WS-FIM-TAB-FLAT               PIC X(90).
018100
018200*----- CAMPOS DE TRABALHO DA EXTRACAO E DA COMPARACAO --------*
018300 01  WS-DESCRI-MIN             PIC X(200) VALUE SPACES.
018400 01  WS-DESCRI-PED-MIN         PIC X(200) VALUE SPACES.
018500 01  WS-NOME-EXTRAIDO          PIC X(60)  VALUE SPACES.
018600 01  WS-NOME-EXTRAIDO-MIN      PIC X(60)  VALUE SPACES.
018700 01  WS-TEXTO-A                PIC X(200) VALUE SPACES.
018800 01  WS-TEXTO-B                PIC X(60)  VALUE SPACES.
018900 01  WS-RESTO                  PIC X(200) VALUE SPACES.
019000*----- CATEGORIA DESTINO DO PEDIDO CORRENTE, EM MEMORIA -------*
019100 01  WS-CATEG-DESTINO          PIC X(30)  VALUE SPACES.
019200
019300*----- CHAMADO 2003-114 - CONFERENCIA DE CATEGORIA JA EXISTENTE
019400*      (P41-CATEGORIA-NOVA) PASSA A SER SEM DISTINCAO DE
019500*      MAIUSCULA/MINUSCULA, NO MESMO MOLDE DA PALAVRA-CHAVE -----*
019600 01  WS-CATEG-DESTINO-MIN      PIC X(30)  VALUE SPACES.
019700 01  WS-REGRA-CAT-MIN          PIC X(30)  VALUE SPACES.
019800
019900***********************************************
020000*  ROTEIRO DOS PARAGRAFOS (ORDEM DE EXECUCAO):
020100*    P00 -> P01 -> P02 -> P10 (LACO PRINCIPAL) ->
020200*       P41 (CATEGORIA NOVA) -> P20..P27/P70..P72 (EXTRACAO) ->
020300*       P30 (GRAVA PALAVRA, SE "CLASSIFICAR TUDO") ->
020400*       P50 (ATUALIZA A DESPESA EXATA) ->
020500*       P60 (VARRE PENDENTES, SE "CLASSIFICAR TUDO") -> P90.
020600*  NUMERACAO: Pnn SEGUE A ORDEM DE CRIACAO HISTORICA, NAO A
020700*  ORDEM DE CHAMADA (P41/P70-P72 FORAM ENXERTADOS DEPOIS) -----*
020800***********************************************
020900 PROCEDURE DIVISION.
021000
021100*---- ABRE ARQUIVOS, CARREGA A TABELA DE REGRAS EM MEMORIA E
021200*     CAI DIRETO NO LACO PRINCIPAL (P10) -------------------*
021300 P00-INICIO.
021400     PERFORM P01-ABRE-ARQUIVOS.
021500     PERFORM P02-CARREGA-REGRAS.
021600     GO TO P10-LER-PEDIDO.
021700
021800*---- PEDIDOS: SO LEITURA. REGRAS: I-O, PORQUE ESTE PROGRAMA
021900*     PODE GRAVAR PALAVRA NOVA (P30) OU CATEGORIA NOVA (P41)
022000*     NO MEIO DO LOTE. SE O ARQUIVO DE REGRAS AINDA NAO EXISTE
022100*     (FS-REG = "35"), CRIA VAZIO ANTES DE ABRIR I-O - MESMO
022200*     TRUQUE USADO NO DESP01 PARA O ARQUIVO MESTRE DE REGRAS -*
022300 P01-ABRE-ARQUIVOS.
022400     OPEN INPUT PEDIDOS.
022500     OPEN I-O   REGRAS.
022600     IF FS-REG = "35"
022700         CLOSE REGRAS
022800         OPEN OUTPUT REGRAS
022900         CLOSE REGRAS
023000         OPEN I-O REGRAS.
023100
023200*===============================================================
023300*  CARREGA TODAS AS REGRAS (CATEGORIA + PALAVRA-CHAVE) DO
023400*  ARQUIVO REGRAS.DAT PARA A TABELA WS-TAB-REGRAS EM MEMORIA -
023500*  A TABELA E CONSULTADA POR P30/P41 SEM REABRIR O ARQUIVO,
023600*  E REGRAVADA NO FIM (CLOSE/OPEN EXTEND) QUANDO UMA REGRA OU
023700*  CATEGORIA NOVA E ACRESCENTADA.
023800*===============================================================
023900 P02-CARREGA-REGRAS.
024000     MOVE ZERO TO WS-QTD-REGRAS.
024100 P02-LOOP.
024200     READ REGRAS NEXT RECORD
024300         AT END GO TO P02-FIM.
024400     ADD 1 TO WS-QTD-REGRAS.
024500     SET WS-IX-REGRA TO WS-QTD-REGRAS.
024600     MOVE CATEG-CLA   TO WS-REGRA-CAT (WS-IX-REGRA).
024700     MOVE PALAVRA-CLA TO WS-REGRA-PAL (WS-IX-REGRA).
024800     GO TO P02-LOOP.
024900 P02-FIM.
025000*     LIMITE DE 500 REGRAS (OCCURS DA TABELA) NAO E TESTADO
025100*     AQUI - SE ESTOURAR, O COMPILADOR/RUNTIME DENUNCIA NA
025200*     SUBSCRICAO; NUNCA ACONTECEU EM PRODUCAO ATE HOJE --------*
025300     EXIT.
025400
025500*===============================================================
025600*  LACO PRINCIPAL - UM PEDIDO (TRECHO/DESCRICAO + CATEGORIA
025700*  DESTINO) POR VEZ, ATE ACABAR O ARQUIVO PEDIDOS
025800*===============================================================
025900 P10-LER-PEDIDO.
026000     READ PEDIDOS
026100         AT END GO TO P90-FIM-PROGRAMA.
026200     MOVE CATEG-DESTINO-PED TO WS-CATEG-DESTINO.
026300*     CRIA A CATEGORIA NA TABELA/ARQUIVO SE FOR NOVA (CHAMADO
026400*     97-063, CASE-INSENSITIVE DESDE O CHAMADO 2003-114) ------*
026500     PERFORM P41-CATEGORIA-NOVA.
026600
026700*     TENTA EXTRAIR O NOME DO FAVORECIDO DA DESCRICAO DO
026800*     PEDIDO PELA CASCATA DE FORMATOS (P20) E PASSA PARA
026900*     MINUSCULO - A COMPARACAO CONTRA A TABELA DE REGRAS E
027000*     SEMPRE FEITA EM MINUSCULO (CHAMADO 2000-140) ------------*
027100     PERFORM P20-EXTRAI-NOME.
027200     MOVE WS-NOME-EXTRAIDO TO WS-NOME-EXTRAIDO-MIN.
027300     INSPECT WS-NOME-EXTRAIDO-MIN CONVERTING
027400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
027500        "abcdefghijklmnopqrstuvwxyz".
027600
027700*     SE O PEDIDO PEDIU "CLASSIFICAR TUDO" E CONSEGUIU EXTRAIR
027800*     UM NOME, GRAVA A PALAVRA-CHAVE NA REGRA DA CATEGORIA -----*
027900     IF CLASSIFICAR-TUDO AND WS-NOME-EXTRAIDO-MIN NOT = SPACES
028000         PERFORM P30-GRAVA-PALAVRA-NA-REGRA.
028100
028200*     ATUALIZA A(S) DESPESA(S) COM A MESMA DESCRICAO EXATA DO
028300*     PEDIDO - ISTO ACONTECE SEMPRE, "CLASSIFICAR TUDO" OU NAO -*
028400     PERFORM P50-ATUALIZA-DESPESAS-DO-PEDIDO.
028500
028600*     SE FOR "CLASSIFICAR TUDO", VARRE TAMBEM AS DEMAIS
028700*     DESPESAS PENDENTES QUE CONTENHAM O MESMO NOME (P60) ------*
028800     IF CLASSIFICAR-TUDO AND WS-NOME-EXTRAIDO-MIN NOT = SPACES
028900         PERFORM P60-VARRE-PENDENTES.
029000
029100     GO TO P10-LER-PEDIDO.
029200
029300*===============================================================
029400*  EXTRACAO DO FAVORECIDO - CASCATA COMPLETA (CHAMADO 94-201)
029500*  A DESCRICAO DO PEDIDO PODE VIR EM QUALQUER UM DOS FORMATOS
029600*  QUE O BANCO EXPORTA (VIDE DESP01/P54): SEPA IDEAL/TIKKIE,
029700*  SEPA INCASSO, FORMATO "Naam:" GENERICO, OU CARTAO (PAS/
029800*  GOOGLE PAY). TENTA NESSA ORDEM E FICA COM O PRIMEIRO QUE
029900*  ACHAR ALGUMA COISA NAO-BRANCO.
030000*===============================================================
030100 P20-EXTRAI-NOME.
030200     MOVE SPACES TO WS-NOME-EXTRAIDO.
030300     MOVE DESCRI-PED TO WS-DESCRI-MIN.
030400*     TUDO EM MINUSCULO PARA OS TESTES DE "CONTEM" ABAIXO -
030500*     A DESCRICAO ORIGINAL (DESCRI-PED) E QUE E USADA NOS
030600*     UNSTRING, PARA NAO PERDER MAIUSCULA DO NOME EXTRAIDO ----*
030700     INSPECT WS-DESCRI-MIN CONVERTING
030800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
030900        "abcdefghijklmnopqrstuvwxyz".
031000
031100*     1) "sepa ideal" -> PODE SER TIKKIE (P21) -----------------*
031200     MOVE WS-DESCRI-MIN TO WS-TEXTO-A.
031300     MOVE "sepa ideal"  TO WS-TEXTO-B.
031400     PERFORM P70-CONTEM.
031500     IF ACHOU-CHAVE
031600         GO TO P21-CASO-SEPA-IDEAL.
031700
031800*     2) "sepa incasso" -> FORMATO "Naam:" COM MARCADOR EXTRA -*
031900     MOVE WS-DESCRI-MIN  TO WS-TEXTO-A.
032000     MOVE "sepa incasso" TO WS-TEXTO-B.
032100     PERFORM P70-CONTEM.
032200     IF ACHOU-CHAVE
032300         PERFORM P24-EXTRAI-NAAM-INCASSO
032400         GO TO P20-FIM.
032500
032600*     3) NENHUM DOS DOIS ACIMA - TENTA "Naam:" GENERICO --------*
032700     PERFORM P23-EXTRAI-NAAM.
032800     IF WS-NOME-EXTRAIDO NOT = SPACES
032900         GO TO P20-FIM.
033000
033100*     4) ULTIMO RECURSO - FORMATO DE CARTAO (PAS/GOOGLE PAY) --*
033200     PERFORM P25-EXTRAI-PAS.
033300     GO TO P20-FIM.
033400
033500*---- DENTRO DE "sepa ideal", TESTA SE TAMBEM E TIKKIE (P22);
033600*     SE NAO FOR TIKKIE, OU SE O TIKKIE NAO ACHOU NADA, CAI
033700*     PARA O FORMATO "Naam:" GENERICO (CHAMADO 11/01/95) ------*
033800 P21-CASO-SEPA-IDEAL.
033900     MOVE WS-DESCRI-MIN TO WS-TEXTO-A.
034000     MOVE "tikkie"      TO WS-TEXTO-B.
034100     PERFORM P70-CONTEM.
034200     IF ACHOU-CHAVE
034300         PERFORM P22-EXTRAI-TIKKIE
034400         IF WS-NOME-EXTRAIDO NOT = SPACES
034500             GO TO P20-FIM.
034600     PERFORM P23-EXTRAI-NAAM.
034700 P20-FIM.
034800     EXIT.
034900
035000*---- FORMATO TIKKIE: O NOME FICA ENTRE "Omschrijving:" E
035100*     "Kenmerk:" - OS DOIS MARCADORES SEMPRE APARECEM NESSA
035200*     ORDEM NESTE FORMATO ESPECIFICO (DIFERENTE DO "Naam:"
035300*     GENERICO, QUE USA VARIOS MARCADORES POSSIVEIS - P26) ----*
035400 P22-EXTRAI-TIKKIE.
035500     MOVE SPACES TO WS-NOME-EXTRAIDO.
035600     UNSTRING DESCRI-PED DELIMITED BY "Omschrijving:"
035700         INTO WS-RESTO WS-RESTO.
035800     UNSTRING WS-RESTO DELIMITED BY "Kenmerk:"
035900         INTO WS-NOME-EXTRAIDO.
036000     PERFORM P80-REMOVE-ESPACOS.
036100
036200*---- FORMATO GENERICO: O NOME FICA APOS "Naam:" E VAI ATE O
036300*     PRIMEIRO DOS MARCADORES Omschrijving/IBAN/Kenmerk/Voor:
036400*     (OU ATE O FIM DA LINHA, SE NENHUM DOS QUATRO APARECER) --*
036500 P23-EXTRAI-NAAM.
036600     MOVE SPACES TO WS-NOME-EXTRAIDO.
036700     MOVE DESCRI-PED TO WS-TEXTO-A.
036800     MOVE "Naam:"     TO WS-TEXTO-B.
036900     PERFORM P70-CONTEM.
037000     IF NOT ACHOU-CHAVE
037100         GO TO P23-FIM.
037200     UNSTRING DESCRI-PED DELIMITED BY "Naam:"
037300         INTO WS-RESTO WS-RESTO.
037400     MOVE 4 TO WS-QTD-MARCA.
037500     MOVE "Omschrijving" TO WS-FIM-TAB (1).
037600     MOVE "IBAN"         TO WS-FIM-TAB (2).
037700     MOVE "Kenmerk"      TO WS-FIM-TAB (3).
037800     MOVE "Voor:"        TO WS-FIM-TAB (4).
037900     PERFORM P26-CORTA-NO-PRIMEIRO-MARCADOR.
038000 P23-FIM.
038100     EXIT.
038200
038300*---- FORMATO SEPA INCASSO: MESMO "Naam:" DE P23, MAS O DEBITO
038400*     AUTOMATICO TAMBEM PODE TRAZER "Machtiging" ANTES DOS
038500*     OUTROS MARCADORES - POR ISSO ENTRA NA LISTA EM 1o LUGAR
038600*     (CHAMADO 15/01/95) --------------------------------------*
038700 P24-EXTRAI-NAAM-INCASSO.
038800     MOVE SPACES TO WS-NOME-EXTRAIDO.
038900     MOVE DESCRI-PED TO WS-TEXTO-A.
039000     MOVE "Naam:"     TO WS-TEXTO-B.
039100     PERFORM P70-CONTEM.
039200     IF NOT ACHOU-CHAVE
039300         GO TO P24-FIM.
039400     UNSTRING DESCRI-PED DELIMITED BY "Naam:"
039500         INTO WS-RESTO WS-RESTO.
039600     MOVE 5 TO WS-QTD-MARCA.
039700     MOVE "Machtiging"   TO WS-FIM-TAB (1).
039800     MOVE "Omschrijving" TO WS-FIM-TAB (2).
039900     MOVE "IBAN"         TO WS-FIM-TAB (3).
040000     MOVE "Kenmerk"      TO WS-FIM-TAB (4).
040100     MOVE "Voor:"        TO WS-FIM-TAB (5).
040200     PERFORM P26-CORTA-NO-PRIMEIRO-MARCADOR.
040300 P24-FIM.
040400     EXIT.
040500
040600*---- FORMATO CARTAO: "Betaalpas " OU "Google Pay " SEGUIDO DO
040700*     NOME DO ESTABELECIMENTO, TERMINANDO EM ",PAS..." - USADO
040800*     PELAS COMPRAS COM CARTAO DE DEBITO/CARTEIRA DIGITAL
040900*     (CHAMADO 20/04/95, REVISADO NO CHAMADO 2002-355) --------*
041000 P25-EXTRAI-PAS.
041100     MOVE SPACES TO WS-NOME-EXTRAIDO.
041200     MOVE DESCRI-PED    TO WS-TEXTO-A.
041300     MOVE "Betaalpas "  TO WS-TEXTO-B.
041400     PERFORM P70-CONTEM.
041500     IF ACHOU-CHAVE
041600         UNSTRING DESCRI-PED DELIMITED BY "Betaalpas "
041700             INTO WS-RESTO WS-RESTO
041800         UNSTRING WS-RESTO DELIMITED BY ",PAS"
041900             INTO WS-NOME-EXTRAIDO
042000         PERFORM P80-REMOVE-ESPACOS
042100         GO TO P25-FIM.
042200*     NAO ERA BETAALPAS - TENTA GOOGLE PAY ANTES DE DESISTIR --*
042300     MOVE DESCRI-PED    TO WS-TEXTO-A.
042400     MOVE "Google Pay " TO WS-TEXTO-B.
042500     PERFORM P70-CONTEM.
042600     IF ACHOU-CHAVE
042700         UNSTRING DESCRI-PED DELIMITED BY "Google Pay "
042800             INTO WS-RESTO WS-RESTO
042900         UNSTRING WS-RESTO DELIMITED BY ",PAS"
043000             INTO WS-NOME-EXTRAIDO
043100         PERFORM P80-REMOVE-ESPACOS.
043200 P25-FIM.
043300     EXIT.
043400
043500*---- ACHA, ENTRE OS MARCADORES CARREGADOS EM WS-FIM-TAB PELO
043600*     CHAMADOR (P23/P24), O QUE APARECE MAIS CEDO NO RESTO DO
043700*     TEXTO, E CORTA O NOME ALI - SE NENHUM MARCADOR APARECER,
043800*     O NOME VAI ATE O FIM DA STRING (CHAMADO 2002-091) -------*
043900 P26-CORTA-NO-PRIMEIRO-MARCADOR.
044000     MOVE WS-RESTO TO WS-NOME-EXTRAIDO.
044100     MOVE 9999 TO WS-MENOR-POS.
044200     PERFORM P27-TESTA-MARCADOR
044300         VARYING WS-IND-MARCA FROM 1 BY 1
044400         UNTIL WS-IND-MARCA > WS-QTD-MARCA.
044500     IF WS-MENOR-POS = 9999
044600         GO TO P26-FIM.
044700     MOVE WS-RESTO (1 : WS-MENOR-POS - 1) TO WS-NOME-EXTRAIDO.
044800 P26-FIM.
044900     PERFORM P80-REMOVE-ESPACOS.
045000
045100*---- TESTA UM MARCADOR DA TABELA POR VEZ (CHAMADO PELO
045200*     PERFORM VARYING DE P26); GUARDA A MENOR POSICAO ACHADA
045300*     ENTRE TODOS OS MARCADORES TESTADOS ATE AGORA ------------*
045400 P27-TESTA-MARCADOR.
045500     MOVE WS-RESTO TO WS-TEXTO-A.
045600     MOVE WS-FIM-TAB (WS-IND-MARCA) TO WS-TEXTO-B.
045700     PERFORM P70-CONTEM.
045800     IF ACHOU-CHAVE AND WS-POS-ACHADA < WS-MENOR-POS
045900         MOVE WS-POS-ACHADA TO WS-MENOR-POS.
046000
046100*---- SO REPASSA PARA P81 - VESTIGIO DE UMA VERSAO ANTIGA QUE
046200*     TAMBEM TIRAVA ESPACO A DIREITA (REMOVIDO, POIS O CAMPO
046300*     JA E FIXO EM BRANCOS A DIREITA) --------------------------*
046400 P80-REMOVE-ESPACOS.
046500     PERFORM P81-TIRA-ESQUERDA.
046600
046700*---- TIRA ESPACO(S) EM BRANCO NO INICIO DO NOME EXTRAIDO, UM
046800*     DE CADA VEZ, ATE SOBRAR SO TEXTO (OU O CAMPO TODO
046900*     VIRAR BRANCO) - MESMO PADRAO DO DESP01/P81 ---------------*
047000 P81-TIRA-ESQUERDA.
047100     IF WS-NOME-EXTRAIDO (1 : 1) = SPACE
047200         MOVE WS-NOME-EXTRAIDO (2 : 59) TO WS-NOME-EXTRAIDO
047300         GO TO P81-TIRA-ESQUERDA.
047400
047500*===============================================================
047600*  ROTINA GENERICA DE SUBSTRING (VIDE DESP01 - CHAMADO 95-014)
047700*  TESTA SE WS-TEXTO-B (A PALAVRA) OCORRE DENTRO DE WS-TEXTO-A
047800*  (O TEXTO), DEVOLVENDO ACHOU-CHAVE E, SE ACHOU, A POSICAO EM
047900*  WS-POS-ACHADA. COPIADA DO DESP01 - MANTIDA AQUI PORQUE ESTE
048000*  PROGRAMA NAO CHAMA SUBPROGRAMA NENHUM, SO PERFORM INTERNO -*
048100*===============================================================
048200 P70-CONTEM.
048300     MOVE "N" TO WS-ACHOU-CHAVE.
048400     MOVE ZERO TO WS-POS-ACHADA.
048500     PERFORM P71-CALCULA-TAMANHOS.
048600     IF WS-TAM-PALAVRA = 0
048700         GO TO P70-FIM.
048800     IF WS-TAM-PALAVRA > WS-TAM-TEXTO
048900         GO TO P70-FIM.
049000*     VARRE POSICAO POR POSICAO ATE ACHAR OU ESGOTAR O TEXTO --*
049100     PERFORM P72-COMPARA-POSICAO
049200         VARYING WS-POS-ACHADA FROM 1 BY 1
049300         UNTIL WS-POS-ACHADA > (WS-TAM-TEXTO - WS-TAM-PALAVRA + 1)
049400         OR ACHOU-CHAVE.
049500     IF NOT ACHOU-CHAVE
049600         MOVE ZERO TO WS-POS-ACHADA.
049700 P70-FIM.
049800     EXIT.
049900
050000*---- CALCULA O TAMANHO REAL (SEM BRANCOS A DIREITA) DA
050100*     PALAVRA (WS-TEXTO-B) E DO TEXTO (WS-TEXTO-A); SE O TEXTO
050200*     PREENCHE OS 200 BYTES INTEIROS (SEM BRANCO NENHUM),
050300*     ASSUME TAMANHO 200 - MESMA REGRA DO DESP01 --------------*
050400 P71-CALCULA-TAMANHOS.
050500     MOVE ZERO TO WS-TAM-PALAVRA WS-TAM-TEXTO.
050600     INSPECT WS-TEXTO-B TALLYING WS-TAM-PALAVRA
050700         FOR CHARACTERS BEFORE INITIAL SPACE.
050800     IF WS-TEXTO-B = SPACES MOVE ZERO TO WS-TAM-PALAVRA.
050900     INSPECT WS-TEXTO-A TALLYING WS-TAM-TEXTO
051000         FOR CHARACTERS BEFORE INITIAL SPACE.
051100     IF WS-TEXTO-A (WS-TAM-TEXTO + 1 : 1) NOT = SPACE
051200         MOVE 200 TO WS-TAM-TEXTO.
051300
051400*---- COMPARA A PALAVRA COM O TRECHO DO TEXTO QUE COMECA NA
051500*     POSICAO CORRENTE (WS-POS-ACHADA) - CHAMADO PELO PERFORM
051600*     VARYING DE P70, UMA POSICAO POR VEZ ----------------------*
051700 P72-COMPARA-POSICAO.
051800     IF WS-TEXTO-A (WS-POS-ACHADA : WS-TAM-PALAVRA) =
051900        WS-TEXTO-B  (1 : WS-TAM-PALAVRA)
052000         MOVE "S" TO WS-ACHOU-CHAVE.
052100
052200*===============================================================
052300*  ACRESCENTA A PALAVRA-CHAVE NA REGRA DA CATEGORIA DESTINO,
052400*  SE AINDA NAO CONSTAR (CASE-INSENSITIVE) - CHAMADO 95-101
052500*  A COMPARACAO DA PALAVRA (WS-REGRA-PAL X WS-NOME-EXTRAIDO-MIN)
052600*  JA E EM MINUSCULO DOS DOIS LADOS DESDE O CHAMADO 2000-140;
052700*  A COMPARACAO DE CATEGORIA (WS-REGRA-CAT X WS-CATEG-DESTINO),
052800*  LOGO ABAIXO, PERMANECE COM DISTINCAO DE MAIUSCULA/MINUSCULA
052900*  DE PROPOSITO - AQUI O CHAMADOR (P10) JA GARANTIU QUE A
053000*  CATEGORIA EXISTE EXATAMENTE COMO DIGITADA (VIDE P41).
053100*===============================================================
053200 P30-GRAVA-PALAVRA-NA-REGRA.
053300     MOVE "N" TO WS-PALAVRA-JA-EXISTE.
053400     MOVE ZERO TO WS-IND-REGRA.
053500*     VARRE A TABELA PROCURANDO A MESMA CATEGORIA+PALAVRA -----*
053600 P30-LOOP.
053700     ADD 1 TO WS-IND-REGRA.
053800     IF WS-IND-REGRA > WS-QTD-REGRAS
053900         GO TO P30-TESTA.
054000     SET WS-IX-REGRA TO WS-IND-REGRA.
054100     IF WS-REGRA-CAT (WS-IX-REGRA) NOT = WS-CATEG-DESTINO
054200         GO TO P30-LOOP.
054300     IF WS-REGRA-PAL (WS-IX-REGRA) = WS-NOME-EXTRAIDO-MIN
054400         MOVE "S" TO WS-PALAVRA-JA-EXISTE.
054500     GO TO P30-LOOP.
054600*     SE NAO ACHOU, ACRESCENTA NA TABELA E REGRAVA O ARQUIVO
054700*     INTEIRO POR EXTEND (FECHA/ABRE PARA MUDAR O MODO, MESMO
054800*     JEITO USADO NO DESP01 PARA GRAVAR REGRA NOVA) -----------*
054900 P30-TESTA.
055000     IF PALAVRA-EXISTENTE
055100         GO TO P30-FIM.
055200     ADD 1 TO WS-QTD-REGRAS.
055300     SET WS-IX-REGRA TO WS-QTD-REGRAS.
055400     MOVE WS-CATEG-DESTINO      TO WS-REGRA-CAT (WS-IX-REGRA).
055500     MOVE WS-NOME-EXTRAIDO-MIN  TO WS-REGRA-PAL (WS-IX-REGRA).
055600     MOVE WS-CATEG-DESTINO      TO CATEG-CLA.
055700     MOVE WS-NOME-EXTRAIDO-MIN  TO PALAVRA-CLA.
055800     CLOSE REGRAS.
055900     OPEN EXTEND REGRAS.
056000     WRITE REG-CLASSIF.
056100     CLOSE REGRAS.
056200     OPEN I-O REGRAS.
056300 P30-FIM.
056400     EXIT.
056500
056600*===============================================================
056700*  CRIA A CATEGORIA DESTINO SE ELA AINDA NAO EXISTIR - REGRA
056800*  SEM PALAVRA-CHAVE (CHAMADO 97-063)
056900*  CHAMADO 2003-114 - A CONFERENCIA DE "JA EXISTE" TEM QUE SER
057000*  SEM DISTINCAO DE MAIUSCULA/MINUSCULA: "GROCERIES" PEDIDA
057100*  DE NOVO NAO PODE DUPLICAR A CATEGORIA "Groceries" JA GRAVADA.
057200*  A CATEGORIA E GRAVADA DO JEITO QUE O USUARIO DIGITOU (VIDE
057300*  P41-TESTA) - SO A COMPARACAO DE EXISTENCIA VIRA MINUSCULA -----*
057400 P41-CATEGORIA-NOVA.
057500     IF WS-CATEG-DESTINO = SPACES
057600         GO TO P41-FIM.
057700     MOVE "N" TO WS-CATEG-JA-EXISTE.
057800     MOVE ZERO TO WS-IND-REGRA.
057900*     PASSA A CATEGORIA DO PEDIDO PARA MINUSCULO ANTES DE
058000*     COMPARAR - O VALOR ORIGINAL (WS-CATEG-DESTINO) E O QUE
058100*     VAI SER GRAVADO NA REGRA/NA DESPESA, INTOCADO -----------*
058200     MOVE WS-CATEG-DESTINO TO WS-CATEG-DESTINO-MIN.
058300     INSPECT WS-CATEG-DESTINO-MIN CONVERTING
058400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
058500         "abcdefghijklmnopqrstuvwxyz".
058600*     VARRE A TABELA COMPARANDO CATEGORIA A CATEGORIA, TAMBEM
058700*     EM MINUSCULO, PARA NAO DUPLICAR "Groceries"/"GROCERIES"-*
058800 P41-LOOP.
058900     ADD 1 TO WS-IND-REGRA.
059000     IF WS-IND-REGRA > WS-QTD-REGRAS
059100         GO TO P41-TESTA.
059200     SET WS-IX-REGRA TO WS-IND-REGRA.
059300     MOVE WS-REGRA-CAT (WS-IX-REGRA) TO WS-REGRA-CAT-MIN.
059400     INSPECT WS-REGRA-CAT-MIN CONVERTING
059500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
059600         "abcdefghijklmnopqrstuvwxyz".
059700     IF WS-REGRA-CAT-MIN = WS-CATEG-DESTINO-MIN
059800         MOVE "S" TO WS-CATEG-JA-EXISTE.
059900     GO TO P41-LOOP.
060000*     SE A CATEGORIA NAO EXISTIA (EM NENHUMA CAPITALIZACAO),
060100*     GRAVA UMA REGRA NOVA COM PALAVRA-CHAVE EM BRANCO - ISTO
060200*     SO RESERVA O NOME DA CATEGORIA NO ARQUIVO, PARA APARECER
060300*     NOS RELATORIOS MESMO SEM NENHUMA DESPESA CLASSIFICADA
060400*     AINDA (CHAMADO 97-063) -----------------------------------*
060500 P41-TESTA.
060600     IF CATEGORIA-EXISTENTE
060700         GO TO P41-FIM.
060800     ADD 1 TO WS-QTD-REGRAS.
060900     SET WS-IX-REGRA TO WS-QTD-REGRAS.
061000     MOVE WS-CATEG-DESTINO TO WS-REGRA-CAT (WS-IX-REGRA).
061100     MOVE SPACES           TO WS-REGRA-PAL (WS-IX-REGRA).
061200     MOVE WS-CATEG-DESTINO TO CATEG-CLA.
061300     MOVE SPACES           TO PALAVRA-CLA.
061400     CLOSE REGRAS.
061500     OPEN EXTEND REGRAS.
061600     WRITE REG-CLASSIF.
061700     CLOSE REGRAS.
061800     OPEN I-O REGRAS.
061900 P41-FIM.
062000     EXIT.
062100
062200*===============================================================
062300*  GRAVA A CATEGORIA DESTINO NA(S) DESPESA(S) DO PEDIDO
062400*  (COMPARACAO EXATA DE DESCRICAO) - ESTE PASSO RODA SEMPRE,
062500*  MESMO QUANDO O PEDIDO NAO PEDIU "CLASSIFICAR TUDO"; ABRE E
062600*  FECHA O MESTRE DESPESA A CADA PEDIDO, DE PROPOSITO, PARA
062700*  NAO FICAR COM O ARQUIVO PRESO CASO O PROGRAMA CAIA NO MEIO
062800*  DO LOTE (VESTIGIO DA VERSAO ORIGINAL DE 94, NUNCA MUDADO).
062900*===============================================================
063000 P50-ATUALIZA-DESPESAS-DO-PEDIDO.
063100     CLOSE DESPESA.
063200     OPEN I-O DESPESA.
063300*     FS-DES = "35" -> ARQUIVO DESPESA AINDA NAO EXISTE (NENHUMA
063400*     IMPORTACAO RODOU AINDA) - NADA A ATUALIZAR --------------*
063500     IF FS-DES = "35"
063600         GO TO P50-FIM.
063700 P50-LOOP.
063800     READ DESPESA NEXT RECORD
063900         AT END GO TO P50-FIM.
064000*     SO REGRAVA A DESPESA CUJA DESCRICAO BATE EXATAMENTE COM
064100*     A DO PEDIDO - COMPARACAO INTEIRA, NAO SUBSTRING ----------*
064200     IF DESCRI-DESP NOT = DESCRI-PED
064300         GO TO P50-LOOP.
064400     MOVE REG-DESPESA TO REG-DESPESA-NOVA.
064500     MOVE WS-CATEG-DESTINO TO CATEG-DESP-N.
064600     REWRITE REG-DESPESA FROM REG-DESPESA-NOVA.
064700     IF FS-DES NOT = "00"
064800         DISPLAY "ERRO NA REGRAVACAO - FS=" FS-DES.
064900     ADD 1 TO WS-QTD-ATUALIZADAS.
065000     GO TO P50-LOOP.
065100 P50-FIM.
065200     CLOSE DESPESA.
065300
065400*===============================================================
065500*  VARRE TODAS AS DESPESAS PENDENTES E APLICA A PALAVRA-CHAVE
065600*  (CATEGORIA EM BRANCO OU "Unclassified") - SO CHAMADO QUANDO
065700*  O PEDIDO TRAZ FLAG-CLASSIF-TUDO-PED = "S"; O NOME EXTRAIDO
065800*  DO PEDIDO (JA EM MINUSCULO) E PROCURADO DENTRO DA DESCRICAO
065900*  DE CADA DESPESA PENDENTE (SUBSTRING, NAO IGUALDADE - UMA SO
066000*  PALAVRA-CHAVE PODE BATER EM VARIAS DESPESAS DIFERENTES).
066100*===============================================================
066200 P60-VARRE-PENDENTES.
066300     OPEN I-O DESPESA.
066400     IF FS-DES = "35"
066500         GO TO P60-FIM.
066600 P60-LOOP.
066700     READ DESPESA NEXT RECORD
066800         AT END GO TO P60-FIM.
066900*     SO MEXE EM DESPESA AINDA SEM CATEGORIA "DE VERDADE" -----*
067000     IF CATEG-DESP NOT = SPACES
067100        AND CATEG-DESP NOT = "Unclassified"
067200         GO TO P60-LOOP.
067300*     DESCRICAO DA DESPESA TAMBEM EM MINUSCULO, PARA COMPARAR
067400*     COM O NOME EXTRAIDO NA MESMA CAPITALIZACAO ---------------*
067500     MOVE DESCRI-DESP TO WS-DESCRI-PED-MIN.
067600     INSPECT WS-DESCRI-PED-MIN CONVERTING
067700        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
067800        "abcdefghijklmnopqrstuvwxyz".
067900     MOVE WS-DESCRI-PED-MIN    TO WS-TEXTO-A.
068000     MOVE WS-NOME-EXTRAIDO-MIN TO WS-TEXTO-B.
068100     PERFORM P70-CONTEM.
068200     IF NOT ACHOU-CHAVE
068300         GO TO P60-LOOP.
068400*     ACHOU O NOME DENTRO DA DESCRICAO - REGRAVA A DESPESA COM
068500*     A CATEGORIA DO PEDIDO, DO MESMO JEITO DO P50 ACIMA ------*
068600     MOVE REG-DESPESA TO REG-DESPESA-NOVA.
068700     MOVE WS-CATEG-DESTINO TO CATEG-DESP-N.
068800     REWRITE REG-DESPESA FROM REG-DESPESA-NOVA.
068900     IF FS-DES NOT = "00"
069000         DISPLAY "ERRO NA REGRAVACAO - FS=" FS-DES.
069100     ADD 1 TO WS-QTD-ATUALIZADAS.
069200     GO TO P60-LOOP.
069300 P60-FIM.
069400*     CHAMADO 12/12/96 - ESTE PARAGRAFO SO EXISTE PORQUE, ANTES
069500*     DELE, O OPERADOR TINHA QUE CADASTRAR A PALAVRA-CHAVE E
069600*     DEPOIS RODAR O DESP04 (RESUMO) SO PRA DESCOBRIR QUANTAS
069700*     PENDENTES FICARAM DE FORA - AGORA RESOLVE NA HORA ---------*
069800     CLOSE DESPESA.
069900
070000*---- FIM DO LOTE DE RECLASSIFICACAO - FECHA O QUE FICOU ABERTO
070100*     (DESPESA JA FOI FECHADO NO P50/P60 DE CADA PEDIDO) E
070200*     MOSTRA O TOTAL DE DESPESAS EFETIVAMENTE ATUALIZADAS -----*
070300 P90-FIM-PROGRAMA.
070400     CLOSE PEDIDOS REGRAS.
070500     DISPLAY "DESP02 - DESPESAS ATUALIZADAS: " WS-QTD-ATUALIZADAS.
070600     STOP RUN.
