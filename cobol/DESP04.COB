000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DESP04.
000300 AUTHOR.        ROGERIO FERNANDO MACHADO.
000400 INSTALLATION.  ELDORADO - CONTROLE DE DESPESAS.
000500 DATE-WRITTEN.  10/10/1994.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CLIENTE LIANE E CIA.
000800*****************************************************
000900*                                                   *
001000*   D E S P 0 4  -  RESUMO ANALITICO DE DESPESAS     *
001100*                                                   *
001200*   LE O CARTAO DE PARAMETROS (PERIODO, CATEGORIAS   *
001300*   SELECIONADAS E GRANULARIDADE), VARRE O MESTRE DE *
001400*   DESPESAS, ACUMULA POR FAIXA (DIA/SEMANA/MES) X   *
001500*   CATEGORIA E IMPRIME O RELATORIO DE GASTO LIQUIDO.*
001600*                                                   *
001700*****************************************************
001800*  H I S T O R I C O   D E   A L T E R A C O E S     *
001900*---------------------------------------------------*
002000* 10/10/94 RFM  PROGRAMA ORIGINAL - RESUMO DIARIO     *
002100* 02/12/94 RFM  INCLUIDA FAIXA SEMANAL (2A-FEIRA)     *
002200* 18/01/95 VSM  INCLUIDA FAIXA MENSAL                 *
002300* 09/05/95 RFM  VALIDACAO DE CATEGORIA/PERIODO VAZIO  *
002400* 21/03/96 VSM  TOTAL POR CATEGORIA E TOTAL GERAL      *
002500* 30/07/97 RFM  CHAMADO 97-140 SINAL INVERTIDO P/     *
002600*               MOSTRAR GASTO COMO NUMERO NEGATIVO     *
002700* 08/09/98 RFM  ****** AJUSTE ANO 2000 (Y2K) ******   *
002800*               FAIXAS DE DATA PASSAM A COMPARAR OS   *
002900*               10 CARACTERES DE DATA-DESP C/ SECULO  *
003000* 03/01/99 RFM  TESTE FINAL DO AJUSTE Y2K - OK         *
003100* 14/05/00 VSM  CHAMADO 2000-098 ORDENA TABELA ANTES   *
003200*               DE IMPRIMIR (PERIODO/CATEGORIA)        *
003300* 27/02/01 AKN  CHAMADO 2001-055 ACUMULADOR S9(9)V99   *
003400*               PARA EVITAR ESTOURO EM PERIODOS LONGOS *
003500* 15/10/02 AKN  CHAMADO 2002-301 REJEITA CARTAO SEM     *
003600*               NENHUMA CATEGORIA SELECIONADA          *
003700* 26/11/02 AKN  CHAMADO 2002-347 ACUMULADORES DE VALOR  *
003800*               LIQUIDO VOLTAM A DISPLAY ZONADO (SEM    *
003900*               COMP-3) - PADRONIZA C/ DESP01/02/03      *
004000* 30/06/03 AKN  CHAMADO 2003-088 CORRIGE FAIXA SEMANAL: *
004100*               O DIA JULIANO APROXIMADO (MESES DE 30   *
004200*               DIAS) DESALINHAVA A 2A-FEIRA DA SEMANA   *
004300*               CONFORME O ANO AVANCAVA. SUBSTITUIDO     *
004400*               POR CALCULO REAL DE DIAS CORRIDOS DESDE  *
004500*               01/01/1900 (2A-FEIRA HISTORICA), TABELA  *
004600*               REAL DE DIAS/MES E TESTE CENTENARIO DE   *
004700*               ANO BISSEXTO (VIDE P41/P42/P43/P44)      *
004800*****************************************************
004900*  NOTA DO MANTENEDOR (AKN, 30/06/03)                  *
005000*  -------------------------------------------------  *
005100*  1) A FAIXA "SEMANAL" SEMPRE APONTA PARA A SEGUNDA-   *
005200*     FEIRA DA SEMANA DA DESPESA - NUNCA O DOMINGO NEM   *
005300*     A DATA EXATA DA DESPESA.                           *
005400*  2) O VALOR-DESP DO MESTRE VEM COM SINAL NEGATIVO PARA *
005500*     GASTO (CONVENCAO DO DESP01); ESTE PROGRAMA INVERTE  *
005600*     O SINAL EM P50 PARA MOSTRAR O GASTO COMO NUMERO     *
005700*     NEGATIVO NO RELATORIO (CHAMADO 97-140) - CONFERIR   *
005800*     SEMPRE OS DOIS SINAIS SE MEXER NESTA CONTA.         *
005900*  3) DESPESA SEM CATEGORIA (OU "Unclassified") FICA FORA *
006000*     DO RESUMO DE PROPOSITO - RODAR O DESP02 ANTES SE O   *
006100*     RESUMO PRECISAR BATER 100% COM O TOTAL DO MESTRE.    *
006200*****************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500*----- UPSI-2/CARTAO-INVALIDO: LIGADO QUANDO O CARTAO DE
006600*      PARAMETROS FALTA, VEM VAZIO OU TEM PERIODO INVERTIDO -
006700*      (VIDE P10-LE-PARAMETROS) - O LOTE ENCERRA SEM IMPRIMIR
006800*      NADA NESSE CASO, EM VEZ DE ABORTAR COM ERRO DE RUNTIME *
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS DIGITOS IS "0" THRU "9"
007200     UPSI-2 ON STATUS IS CARTAO-INVALIDO.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*----- DESPESA: MESTRE, SOMENTE LEITURA NESTE PROGRAMA --------*
007600     SELECT DESPESA  ASSIGN TO DESPESA
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS IS FS-DES.
007900*----- CARTPARM: CARTAO DE PARAMETROS DO OPERADOR (PERIODO,
008000*      GRANULARIDADE E ATE 20 CATEGORIAS SELECIONADAS) --------*
008100     SELECT CARTPARM ASSIGN TO CARTPARM
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS IS FS-CAR.
008400*----- RELATO: SAIDA IMPRESSA DO RESUMO ANALITICO -------------*
008500     SELECT RELATO   ASSIGN TO PRINTER
008600            FILE STATUS IS FS-REL.
008700 DATA DIVISION.
008800 FILE SECTION.
008900*----- REG-DESPESA: MESMO MOLDE DO DESP01/02/03. AQUI SO E
009000*      LIDO (READ NEXT), NUNCA REGRAVADO -------------------*
009100 FD  DESPESA
009200     LABEL RECORD IS STANDARD
009300     VALUE OF FILE-ID IS "DESPESA.DAT".
009400 01  REG-DESPESA.
009500*     CHAVE SEQUENCIAL DE IMPORTACAO, NAO USADA NESTE RESUMO --*
009600     05 ID-DESP               PIC 9(07).
009700*     DATA DA DESPESA, FORMATO TEXTO DD/MM/AAAA - ENTRA NO
009800*     FILTRO DE PERIODO DO CARTAO E NA FAIXA CALCULADA (P40) --*
009900     05 DATA-DESP             PIC X(10).
010000*     VALOR NEGATIVO PARA GASTO (CONVENCAO DESP01) - INVERTIDO
010100*     EM P50 PARA VIRAR "VALOR LIQUIDO" NO RELATORIO -----------*
010200     05 VALOR-DESP            PIC S9(07)V99.
010300     05 DESCRI-DESP           PIC X(200).
010400*     CATEGORIA JA CLASSIFICADA - EM BRANCO OU "Unclassified"
010500*     SE A DESPESA AINDA ESTA PENDENTE (EXCLUIDA DESTE RESUMO) -*
010600     05 CATEG-DESP            PIC X(30).
010700     05 FILLER                PIC X(02).
010800 01  REG-DESPESA-FLAT REDEFINES REG-DESPESA.
010900     05 FILLER                PIC X(258).
011000
011100*===============================================================
011200*  REG-CARTPARM - CARTAO DE PARAMETROS DO RESUMO:
011300*    DATA-INI-CAR/DATA-FIM-CAR - PERIODO A RESUMIR (INCLUSIVE)
011400*    GRANUL-CAR                - "D"IARIA / "W"EEKLY(SEMANAL) /
011500*                                "M"ENSAL
011600*    CATEG-SEL-CAR (20)        - CATEGORIAS A INCLUIR; BRANCO
011700*                                NAS QUE SOBRAREM
011800*===============================================================
011900 FD  CARTPARM
012000     LABEL RECORD IS OMITTED.
012100 01  REG-CARTPARM.
012200     05 DATA-INI-CAR          PIC X(10).
012300     05 DATA-FIM-CAR          PIC X(10).
012400     05 GRANUL-CAR            PIC X(01).
012500        88 GRANUL-DIARIA           VALUE "D".
012600        88 GRANUL-SEMANAL          VALUE "W".
012700        88 GRANUL-MENSAL           VALUE "M".
012800     05 CATEG-SEL-CAR OCCURS 20 TIMES PIC X(30).
012900     05 FILLER                PIC X(05).
013000 01  REG-CARTPARM-FLAT REDEFINES REG-CARTPARM PIC X(626).
013100
013200*----- RELATO: LINHA DE IMPRESSAO PADRAO 132 COLUNAS ----------*
013300 FD  RELATO
013400     LABEL RECORD IS OMITTED.
013500 01  REG-RELATO               PIC X(132).
013600
013700***********************************************
013800 WORKING-STORAGE SECTION.
013900*----- STATUS DE ARQUIVO - "00" OK, "10" FIM DE ARQUIVO, "35"
014000*      ARQUIVO NAO EXISTE (SO SE APLICA A DESPESA/CARTPARM) ---*
014100 77  FS-DES                   PIC X(02).
014200 77  FS-CAR                   PIC X(02).
014300 77  FS-REL                   PIC X(02).
014400
014500*----- CONTADORES E INDICES DE TABELA - TODOS BINARIOS (COMP) P/
014600*      NAO PESAR NA CPU DO LACO DE VARREDURA DO MESTRE -----------*
014700*      WS-QTD-CATEG-SEL/WS-IND-CATEG - CATEGORIAS DO CARTAO ------*
014800 77  WS-QTD-CATEG-SEL         PIC 9(02) COMP VALUE ZERO.
014900 77  WS-IND-CATEG             PIC 9(02) COMP VALUE ZERO.
015000*      WS-QTD-FAIXAS/WS-IND-FAIXA - LINHAS DA TABELA EM MEMORIA -*
015100 77  WS-QTD-FAIXAS            PIC 9(05) COMP VALUE ZERO.
015200 77  WS-IND-FAIXA             PIC 9(05) COMP VALUE ZERO.
015300*      WS-IND-ORDENA-A/B - INDICES DO BUBBLE SORT (P31/P31A) ----*
015400 77  WS-IND-ORDENA-A          PIC 9(05) COMP VALUE ZERO.
015500 77  WS-IND-ORDENA-B          PIC 9(05) COMP VALUE ZERO.
015600*      CONTROLE DE QUEBRA DE PAGINA NA IMPRESSAO (50 LINHAS) -----*
015700 77  WS-QTD-LINHAS-PAG        PIC 9(03) COMP VALUE ZERO.
015800
015900*===============================================================
016000*  CALENDARIO REAL (CHAMADO 2003-088) - VIDE PARAGRAFOS
016100*  P41/P42/P43/P44. DICIONARIO DOS CAMPOS DE TRABALHO:
016200*    WS-DIA-SEMANA     - RESTO DA DIVISAO DO DIA JULIANO POR 7
016300*                        (1=2A ... 6=SABADO, 0=DOMINGO)
016400*    WS-DIAS-VOLTAR    - QUANTOS DIAS RECUAR ATE A 2A-FEIRA
016500*    WS-IND-RECUA      - INDICE DO PERFORM VARYING DE P43
016600*    WS-QUOC-BISSEXTO  - QUOCIENTE DESCARTADO DAS DIVISOES DE
016700*                        TESTE DE BISSEXTO (SO O RESTO IMPORTA)
016800*    WS-QUOC-SEMANA    - QUOCIENTE DESCARTADO DIA-JULIANO/7
016900*    WS-RESTO-4/100/400 - RESTOS DO TESTE CENTENARIO DE BISSEXTO
017000*    WS-N-ANOS         - ANOS COMPLETOS ANTES DO ANO DA DESPESA
017100*    WS-QTD-4/100/400  - ANOS BISSEXTOS "CANDIDATOS" ATE WS-N-ANOS
017200*    WS-DIAS-ANTES-ANO - DIAS CORRIDOS DE 01/01/1900 ATE 1o/JAN
017300*                        DO ANO DA DESPESA
017400*    WS-DIAS-ANTES-MES - DIAS ACUMULADOS ANTES DO MES (TABELA)
017500*===============================================================
017600 77  WS-DIA-SEMANA            PIC 9(01) COMP VALUE ZERO.
017700 77  WS-DIAS-VOLTAR           PIC 9(01) COMP VALUE ZERO.
017800 77  WS-IND-RECUA             PIC 9(01) COMP VALUE ZERO.
017900 77  WS-QUOC-BISSEXTO         PIC 9(04) COMP VALUE ZERO.
018000 77  WS-QUOC-SEMANA           PIC 9(07) COMP VALUE ZERO.
018100 77  WS-RESTO-4               PIC 9(01) COMP VALUE ZERO.
018200 77  WS-RESTO-100             PIC 9(02) COMP VALUE ZERO.
018300 77  WS-RESTO-400             PIC 9(03) COMP VALUE ZERO.
018400 77  WS-N-ANOS                PIC 9(04) COMP VALUE ZERO.
018500 77  WS-QTD-4                 PIC 9(04) COMP VALUE ZERO.
018600 77  WS-QTD-100               PIC 9(04) COMP VALUE ZERO.
018700 77  WS-QTD-400               PIC 9(04) COMP VALUE ZERO.
018800 77  WS-DIAS-ANTES-ANO        PIC 9(07) COMP VALUE ZERO.
018900 77  WS-DIAS-ANTES-MES        PIC 9(03) COMP VALUE ZERO.
019000*     88 ANO-E-BISSEXTO E TESTADA EM P41 (29/FEV) E P44 (VOLTA
019100*     DE MES) - SETADA SO DENTRO DE P42-AJUSTA-BISSEXTO --------*
019200 77  WS-FLAG-BISSEXTO         PIC X(01) VALUE "N".
019300     88 ANO-E-BISSEXTO             VALUE "S".
019400
019500*----- INDICADORES DE UMA LETRA COM 88-LEVEL, PADRAO DA CASA --*
019600*      CARTAO-INVALIDO LIGA UPSI-2 (SPECIAL-NAMES) QUANDO O
019700*      CARTAO DE PARAMETROS E REJEITADO EM P10 ------------------*
019800 77  WS-CARTAO-OK             PIC X(01) VALUE "S".
019900     88 CARTAO-INVALIDO            VALUE "N".
020000*      CATEGORIA-SELECIONADA - A DESPESA CORRENTE PERTENCE A
020100*      UMA DAS CATEGORIAS DO CARTAO (P21/P22) --------------------*
020200 77  WS-CATEG-BATE            PIC X(01) VALUE "N".
020300     88 CATEGORIA-SELECIONADA      VALUE "S".
020400*      LINHA-TROCOU - JA EXISTE LINHA NA TABELA PARA ESTA
020500*      FAIXA+CATEGORIA (P50/P51) -----------------------------*
020600 77  WS-LIN-TROCOU            PIC X(01) VALUE "N".
020700     88 LINHA-TROCOU               VALUE "S".
020800
020900*----- TABELA DE ACUMULACAO (FAIXA X CATEGORIA) - CHAMADO 2000-098
021000*      O VALOR LIQUIDO FICA EM DISPLAY COM SINAL (ZONADO), NO
021100*      MESMO PADRAO DE VALOR-DESP DOS DEMAIS PROGRAMAS DO LOTE -
021200*      ESTA CASA NUNCA EMPACOTOU CAMPO DE VALOR (CHAMADO 2001-055)
021300 01  WS-TAB-FAIXAS.
021400     05 WS-FAIXA OCCURS 3000 TIMES INDEXED BY WS-IX-FAIXA
021500                                    ASCENDING KEY IS WS-FAIXA-CHAVE.
021600        10 WS-FAIXA-CHAVE.
021700           15 WS-FAIXA-PERIODO   PIC X(10).
021800           15 WS-FAIXA-CATEG     PIC X(30).
021900        10 WS-FAIXA-VALOR        PIC S9(09)V99.
022000 01  WS-TAB-FAIXAS-R REDEFINES WS-TAB-FAIXAS.
022100     05 WS-FAIXA-FLAT OCCURS 3000 TIMES PIC X(51).
022200
022300*===============================================================
022400*  TABELA DE TOTAIS POR CATEGORIA (CHAMADO 2003-155) - A CHAVE
022500*  DE ORDENACAO DE WS-TAB-FAIXAS E PERIODO+CATEGORIA (PERIODO NA
022600*  FRENTE), ENTAO A CATEGORIA SO TROCA DE LINHA PARA LINHA QUANDO
022700*  TAMBEM MUDA O PERIODO - UM "TOTAL CATEG" TIRADO NA QUEBRA DA
022800*  IMPRESSAO (WS-CATEG-ANTERIOR) FICA FRAGMENTADO, UM PEDACO POR
022900*  PERIODO, NUNCA O TOTAL VERDADEIRO DA CATEGORIA NO PERIODO TODO
023000*  PEDIDO. POR ISSO O TOTAL POR CATEGORIA E ACUMULADO A PARTE,
023100*  NESTA TABELA INDEPENDENTE (CHAVE SO CATEGORIA), E IMPRESSO EM
023200*  BLOCO NO FIM DO RELATORIO (P33), NAO MAIS NA QUEBRA DE LINHA.
023300*  ATE 20 CATEGORIAS - O MESMO LIMITE DE CATEG-SEL-CAR DO CARTAO,
023400*  JA QUE NAO HA COMO SELECIONAR MAIS CATEGORIAS QUE ISSO --------*
023500*===============================================================
023600 01  WS-TAB-TOTAL-CATEG.
023700     05 WS-TOTALCAT OCCURS 20 TIMES INDEXED BY WS-IX-TOTCAT.
023800        10 WS-TOTALCAT-NOME    PIC X(30).
023900        10 WS-TOTALCAT-VALOR   PIC S9(09)V99.
024000 77  WS-QTD-CATEG-TAB          PIC 9(02) COMP VALUE ZERO.
024100 77  WS-IND-TOTCAT             PIC 9(02) COMP VALUE ZERO.
024200
024300*----- QUEBRA DA DATA DA DESPESA EM ANO/MES/DIA, PARA CALCULO DE
024400*      FAIXA E PARA A ARITMETICA DE CALENDARIO -------------------*
024500 01  WS-DATA-DESP-R.
024600     05 WS-ANO-DESP-R          PIC 9(04).
024700     05 FILLER                 PIC X(01).
024800     05 WS-MES-DESP-R          PIC 9(02).
024900     05 FILLER                 PIC X(01).
025000     05 WS-DIA-DESP-R          PIC 9(02).
025100
025200*----- DATA DE TRABALHO (FAIXA JA CALCULADA) A GRAVAR NA TABELA --*
025300 01  WS-DATA-TRABALHO.
025400     05 WS-ANO-TRAB            PIC 9(04).
025500     05 FILLER                 PIC X(01) VALUE "-".
025600     05 WS-MES-TRAB            PIC 9(02).
025700     05 FILLER                 PIC X(01) VALUE "-".
025800     05 WS-DIA-TRAB            PIC 9(02).
025900
026000*----- ACUMULADORES DE GASTO LIQUIDO - ZONADOS (SEM COMP-3, VIDE
026100*      NOTA ACIMA); 9(09) INTEIROS CHEGA PARA QUALQUER PERIODO ---*
026200 77  WS-VALOR-LIQUIDO          PIC S9(09)V99 VALUE ZERO.
026300 77  WS-TOTAL-GERAL            PIC S9(09)V99 VALUE ZERO.
026400 77  WS-LIMPA-51               PIC X(51) VALUE SPACES.
026500*----- FLAG DE ACHOU/NAO-ACHOU DA BUSCA EM WS-TAB-TOTAL-CATEG (P35),
026600*      MOLDE "N"/"S" DESTA CASA, IGUAL A WS-LIN-TROCOU E OUTRAS ----*
026700 77  WS-CATEG-ACHADA           PIC X(01) VALUE "N".
026800     88 CATEGORIA-ACHADA      VALUE "S".
026900
027000*----- TABELA DE DIAS ACUMULADOS ANTES DE CADA MES (ANO NORMAL) -
027100*      USADA POR P41 PARA MONTAR O "DIA JULIANO" REAL; CLASSICA
027200*      TABELA DE VALORES POR FILLER, SEM DEPENDER DE FUNCTION -----*
027300 01  WS-TAB-ACUM-DIAS-VALORES.
027400     05 FILLER                 PIC 9(03) VALUE 000.
027500*                                          JANEIRO NAO TEM MES
027600*                                          ANTERIOR NO ANO --*
027700     05 FILLER                 PIC 9(03) VALUE 031.
027800*                                          DIAS ANTES DE FEV -*
027900     05 FILLER                 PIC 9(03) VALUE 059.
028000*                                          DIAS ANTES DE MAR -*
028100     05 FILLER                 PIC 9(03) VALUE 090.
028200*                                          DIAS ANTES DE ABR -*
028300     05 FILLER                 PIC 9(03) VALUE 120.
028400*                                          DIAS ANTES DE MAI -*
028500     05 FILLER                 PIC 9(03) VALUE 151.
028600*                                          DIAS ANTES DE JUN -*
028700     05 FILLER                 PIC 9(03) VALUE 181.
028800*                                          DIAS ANTES DE JUL -*
028900     05 FILLER                 PIC 9(03) VALUE 212.
029000*                                          DIAS ANTES DE AGO -*
029100     05 FILLER                 PIC 9(03) VALUE 243.
029200*                                          DIAS ANTES DE SET -*
029300     05 FILLER                 PIC 9(03) VALUE 273.
029400*                                          DIAS ANTES DE OUT -*
029500     05 FILLER                 PIC 9(03) VALUE 304.
029600*                                          DIAS ANTES DE NOV -*
029700     05 FILLER                 PIC 9(03) VALUE 334.
029800*                                          DIAS ANTES DE DEZ -*
029900*     NENHUM DESTES VALORES CONTA O 29/FEV - QUEM SOMA O DIA
030000*     EXTRA DE ANO BISSEXTO E O IF DEDICADO EM P41 -------------*
030100 01  WS-TAB-ACUM-DIAS REDEFINES WS-TAB-ACUM-DIAS-VALORES.
030200     05 WS-ACUM-DIAS OCCURS 12 TIMES PIC 9(03).
030300
030400*----- TABELA DE DIAS POR MES (FEVEREIRO DE ANO NORMAL = 28) -----
030500*      USADA POR P44 PARA RECUAR UM DIA QUANDO VIRA O MES --------*
030600 01  WS-TAB-DIAS-MES-VALORES.
030700     05 FILLER                 PIC 9(02) VALUE 31.
030800*                                         JANEIRO ------------*
030900     05 FILLER                 PIC 9(02) VALUE 28.
031000*                                         FEVEREIRO (NORMAL) -
031100*                                         P44 SOMA 1 SE
031200*                                         ANO-E-BISSEXTO -----*
031300     05 FILLER                 PIC 9(02) VALUE 31.
031400*                                         MARCO --------------*
031500     05 FILLER                 PIC 9(02) VALUE 30.
031600*                                         ABRIL --------------*
031700     05 FILLER                 PIC 9(02) VALUE 31.
031800*                                         MAIO ---------------*
031900     05 FILLER                 PIC 9(02) VALUE 30.
032000*                                         JUNHO --------------*
032100     05 FILLER                 PIC 9(02) VALUE 31.
032200*                                         JULHO --------------*
032300     05 FILLER                 PIC 9(02) VALUE 31.
032400*                                         AGOSTO -------------*
032500     05 FILLER                 PIC 9(02) VALUE 30.
032600*                                         SETEMBRO -----------*
032700     05 FILLER                 PIC 9(02) VALUE 31.
032800*                                         OUTUBRO ------------*
032900     05 FILLER                 PIC 9(02) VALUE 30.
033000*                                         NOVEMBRO -----------*
033100     05 FILLER                 PIC 9(02) VALUE 31.
033200 01  WS-TAB-DIAS-MES REDEFINES WS-TAB-DIAS-MES-VALORES.
033300     05 WS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
033400
033500*----- "DIA JULIANO" = DIAS CORRIDOS DESDE 01/01/1900 (2A-FEIRA
033600*      HISTORICA) ATE A DATA DA DESPESA - VIDE P41 -----------------*
033700 01  WS-JULIANO-AUX.
033800     05 WS-J-ANO               PIC 9(04).
033900     05 WS-J-DIA               PIC S9(07) COMP.
034000     05 FILLER                 PIC X(01).
034100
034200*----- CABECALHO / DETALHE - LINHAS DE 132 COLUNAS (RELATO) ----*
034300*      LINHA-TITULO: TITULO DO RELATORIO, MOVIDA POR P30 ANTES
034400*      DA 1a PAGINA E REPETIDA A CADA QUEBRA (P32) -------------*
034500 01  LINHA-TITULO.
034600     05 FILLER      PIC X(20) VALUE SPACES.
034700     05 GRAN-TIT     PIC X(08).
034800     05 FILLER      PIC X(01) VALUE SPACES.
034900     05 FILLER      PIC X(28) VALUE "GASTO LIQUIDO POR CATEGORIA".
035000     05 FILLER      PIC X(01) VALUE SPACES.
035100     05 DATA-INI-TIT PIC X(10).
035200     05 FILLER      PIC X(03) VALUE " A ".
035300     05 DATA-FIM-TIT PIC X(10).
035400     05 FILLER      PIC X(53) VALUE SPACES.
035500*----- LINHA-CABEC1: CABECALHO DE COLUNA (PERIODO/CATEGORIA/
035600*      VALOR LIQUIDO) --------------------------------------*
035700 01  LINHA-CABEC1.
035800     05 FILLER    PIC X(10) VALUE "PERIODO...".
035900     05 FILLER    PIC X(04) VALUE SPACES.
036000     05 FILLER    PIC X(30) VALUE "CATEGORIA".
036100     05 FILLER    PIC X(04) VALUE SPACES.
036200     05 FILLER    PIC X(15) VALUE "VALOR LIQUIDO..".
036300     05 FILLER    PIC X(69) VALUE SPACES.
036400*----- LINHA-DET1: UMA LINHA POR FAIXA X CATEGORIA (P32) -------*
036500 01  LINHA-DET1.
036600     05 PERIODO-DET1  PIC X(10).
036700     05 FILLER        PIC X(04) VALUE SPACES.
036800     05 CATEG-DET1    PIC X(30).
036900     05 FILLER        PIC X(04) VALUE SPACES.
037000     05 VALOR-DET1    PIC ZZZ,ZZZ,ZZ9.99-.
037100     05 FILLER        PIC X(69) VALUE SPACES.
037200*----- LINHA-TOTCAT: SUBTOTAL AO FECHAR CADA CATEGORIA (P33) ---*
037300 01  LINHA-TOTCAT.
037400     05 FILLER        PIC X(14) VALUE SPACES.
037500     05 FILLER        PIC X(14) VALUE "TOTAL CATEG...".
037600     05 CATEG-TOTCAT  PIC X(30).
037700     05 FILLER        PIC X(04) VALUE SPACES.
037800     05 VALOR-TOTCAT  PIC ZZZ,ZZZ,ZZ9.99-.
037900     05 FILLER        PIC X(55) VALUE SPACES.
038000*----- LINHA-TOTGERAL: TOTAL DO RELATORIO INTEIRO (P30) --------*
038100 01  LINHA-TOTGERAL.
038200     05 FILLER        PIC X(28) VALUE
038300        "TOTAL GERAL DO PERIODO.....:".
038400     05 VALOR-TOTGERAL PIC ZZZ,ZZZ,ZZ9.99-.
038500     05 FILLER        PIC X(89) VALUE SPACES.
038600
038700***********************************************
038800*  ROTEIRO DOS PARAGRAFOS (ORDEM DE EXECUCAO):
038900*    P00 -> P01 -> P10 (+P11) -> P20 (LACO PRINCIPAL, POR
039000*      DESPESA) -> P21 (+P22) -> P40 (+P41/P42/P43/P44) ->
039100*      P50 (+P51) -> P30 (ORDENA E IMPRIME, +P31/P31A/P32/P33)
039200*      -> P95/P99.
039300*  A NUMERACAO NAO E SEQUENCIAL NA ORDEM DE CHAMADA PORQUE OS
039400*  PARAGRAFOS DE CALCULO DE FAIXA (P40-P44) FORAM ENXERTADOS
039500*  DEPOIS DA ESTRUTURA ORIGINAL (CHAMADO 2003-088) -----------*
039600***********************************************
039700 PROCEDURE DIVISION.
039800
039900*---- ABRE ARQUIVOS, LE E VALIDA O CARTAO DE PARAMETROS; SE
040000*     O CARTAO FOR REJEITADO (CARTAO-INVALIDO), ENCERRA SEM
040100*     PROCESSAR NENHUMA DESPESA (CHAMADO 2002-301) -----------*
040200 P00-INICIO.
040300     PERFORM P01-ABRE-ARQUIVOS.
040400     PERFORM P10-LE-PARAMETROS.
040500     IF CARTAO-INVALIDO
040600         GO TO P95-ENCERRA.
040700     GO TO P20-LER-DESPESA.
040800
040900*---- DESPESA E CARTPARM SO LEITURA; RELATO E SAIDA. SE O
041000*     MESTRE DE DESPESAS AINDA NAO EXISTE (NENHUMA IMPORTACAO
041100*     RODOU), MARCA O LOTE COMO INVALIDO NA HORA - NAO ADIANTA
041200*     TENTAR LER O CARTAO SE NAO HA DESPESA NENHUMA A RESUMIR -*
041300 P01-ABRE-ARQUIVOS.
041400     OPEN INPUT DESPESA.
041500     OPEN INPUT CARTPARM.
041600     OPEN OUTPUT RELATO.
041700     IF FS-DES = "35"
041800         DISPLAY "DESP04 - MESTRE DE DESPESAS INEXISTENTE"
041900         MOVE "N" TO WS-CATEG-BATE
042000         MOVE "N" TO WS-CARTAO-OK.
042100
042200*===============================================================
042300*  LE E VALIDA O CARTAO DE PARAMETROS (UM SO REGISTRO POR LOTE).
042400*  REJEITA (CARTAO-INVALIDO) SE: O CARTAO NAO VEIO (AT END);
042500*  NENHUMA CATEGORIA FOI SELECIONADA (CHAMADO 2002-301); OU O
042600*  PERIODO INICIAL E MAIOR QUE O FINAL. SE PASSAR NAS TRES
042700*  VALIDACOES, MONTA O CABECALHO DO RELATORIO (DATAS E TEXTO
042800*  DA GRANULARIDADE) PARA IMPRIMIR EM P30.
042900*===============================================================
043000 P10-LE-PARAMETROS.
043100     MOVE "S" TO WS-CARTAO-OK.
043200     READ CARTPARM
043300         AT END
043400             DISPLAY "DESP04 - CARTAO DE PARAMETROS AUSENTE"
043500             MOVE "N" TO WS-CARTAO-OK
043600             GO TO P10-FIM.
043700     MOVE ZERO TO WS-QTD-CATEG-SEL.
043800     PERFORM P11-CONTA-CATEGORIAS
043900         VARYING WS-IND-CATEG FROM 1 BY 1
044000         UNTIL WS-IND-CATEG > 20.
044100     IF WS-QTD-CATEG-SEL = ZERO
044200         DISPLAY "DESP04 - NENHUMA CATEGORIA SELECIONADA"
044300         MOVE "N" TO WS-CARTAO-OK
044400         GO TO P10-FIM.
044500     IF DATA-INI-CAR > DATA-FIM-CAR
044600         DISPLAY "DESP04 - PERIODO INICIAL MAIOR QUE O FINAL"
044700         MOVE "N" TO WS-CARTAO-OK
044800         GO TO P10-FIM.
044900     MOVE DATA-INI-CAR TO DATA-INI-TIT.
045000     MOVE DATA-FIM-CAR TO DATA-FIM-TIT.
045100*     TEXTO DA GRANULARIDADE PARA O TITULO DO RELATORIO --------*
045200     IF GRANUL-DIARIA  MOVE "DIARIO  " TO GRAN-TIT.
045300     IF GRANUL-SEMANAL MOVE "SEMANAL " TO GRAN-TIT.
045400     IF GRANUL-MENSAL  MOVE "MENSAL  " TO GRAN-TIT.
045500 P10-FIM.
045600     EXIT.
045700
045800*---- CONTA QUANTAS DAS 20 POSICOES DE CATEG-SEL-CAR VIERAM
045900*     PREENCHIDAS (CHAMADO PELO PERFORM VARYING DE P10) -------*
046000 P11-CONTA-CATEGORIAS.
046100     IF CATEG-SEL-CAR (WS-IND-CATEG) NOT = SPACES
046200         ADD 1 TO WS-QTD-CATEG-SEL.
046300
046400*===============================================================
046500*  LACO PRINCIPAL - UMA DESPESA POR VEZ. SO ENTRA NO RESUMO A
046600*  DESPESA QUE: (1) TEM CATEGORIA SELECIONADA NO CARTAO, (2)
046700*  CAI DENTRO DO PERIODO PEDIDO E (3) JA FOI CLASSIFICADA (NAO
046800*  ESTA EM BRANCO NEM "Unclassified" - PENDENTE NAO ENTRA NO
046900*  RESUMO ANALITICO, SO NA LISTAGEM DO DESP03).
047000*===============================================================
047100 P20-LER-DESPESA.
047200     READ DESPESA NEXT RECORD
047300         AT END GO TO P30-ORDENA-E-IMPRIME.
047400     PERFORM P21-TESTA-CATEGORIA.
047500     IF NOT CATEGORIA-SELECIONADA
047600         GO TO P20-LER-DESPESA.
047700     IF DATA-DESP < DATA-INI-CAR OR DATA-DESP > DATA-FIM-CAR
047800         GO TO P20-LER-DESPESA.
047900     IF CATEG-DESP = SPACES OR CATEG-DESP = "Unclassified"
048000         GO TO P20-LER-DESPESA.
048100*     DETERMINA A FAIXA (DIA/SEMANA/MES) E ACUMULA NA TABELA --*
048200     PERFORM P40-CALCULA-FAIXA.
048300     PERFORM P50-ACUMULA-TABELA.
048400     GO TO P20-LER-DESPESA.
048500
048600*---- VARRE AS 20 POSICOES DE CATEG-SEL-CAR ATE ACHAR UMA IGUAL
048700*     A CATEGORIA DA DESPESA CORRENTE, OU ATE ESGOTAR A LISTA;
048800*     A COMPARACAO E EXATA (SENSIVEL A MAIUSCULAS) PORQUE O
048900*     CARTAO DE PARAMETROS E DIGITADO PELO PROPRIO OPERADOR COM
049000*     A GRAFIA DA CATEGORIA JA CADASTRADA -----------------------*
049100 P21-TESTA-CATEGORIA.
049200     MOVE "N" TO WS-CATEG-BATE.
049300     PERFORM P22-COMPARA-CATEGORIA
049400         VARYING WS-IND-CATEG FROM 1 BY 1
049500         UNTIL WS-IND-CATEG > 20
049600         OR CATEGORIA-SELECIONADA.
049700
049800*---- COMPARA UMA POSICAO DA TABELA COM A CATEGORIA DA DESPESA -*
049900 P22-COMPARA-CATEGORIA.
050000     IF CATEG-SEL-CAR (WS-IND-CATEG) = CATEG-DESP
050100         MOVE "S" TO WS-CATEG-BATE.
050200
050300*===============================================================
050400*  DETERMINA A FAIXA (DIA / SEMANA-2A-FEIRA / MES) DA DESPESA
050500*===============================================================
050600 P40-CALCULA-FAIXA.
050700     MOVE DATA-DESP TO WS-DATA-DESP-R.
050800     IF GRANUL-DIARIA
050900         MOVE DATA-DESP TO WS-DATA-TRABALHO
051000         GO TO P40-FIM.
051100     IF GRANUL-MENSAL
051200         MOVE WS-ANO-DESP-R TO WS-ANO-TRAB
051300         MOVE WS-MES-DESP-R TO WS-MES-TRAB
051400         MOVE 1              TO WS-DIA-TRAB
051500         GO TO P40-FIM.
051600*---- GRANUL-SEMANAL: RECUA ATE A SEGUNDA-FEIRA DA SEMANA ------*
051700*     CHAMADO 2003-088 - O CALCULO ANTIGO (MESES DE 30 DIAS,
051800*     1/JAN SEMPRE "DOMINGO") DESALINHAVA A SEMANA CONFORME O
051900*     ANO AVANCAVA; AGORA O DIA JULIANO E O DIA DA SEMANA SAO
052000*     TIRADOS DA TABELA REAL DE DIAS POR MES (P41) -----------------
052100     PERFORM P41-CALCULA-JULIANO.
052200     DIVIDE WS-J-DIA BY 7 GIVING WS-QUOC-SEMANA
052300         REMAINDER WS-DIA-SEMANA.
052400*     01/01/1900 (WS-J-DIA = 1) FOI SEGUNDA-FEIRA HISTORICA, LOGO
052500*     O RESTO DA DIVISAO POR 7 DA O DIA DA SEMANA DIRETO:
052600*     RESTO 1=2A 2=3A 3=4A 4=5A 5=6A 6=SABADO 0=DOMINGO (2003-088)
052700     EVALUATE WS-DIA-SEMANA
052800         WHEN 1 MOVE 0 TO WS-DIAS-VOLTAR
052900         WHEN 2 MOVE 1 TO WS-DIAS-VOLTAR
053000         WHEN 3 MOVE 2 TO WS-DIAS-VOLTAR
053100         WHEN 4 MOVE 3 TO WS-DIAS-VOLTAR
053200         WHEN 5 MOVE 4 TO WS-DIAS-VOLTAR
053300         WHEN 6 MOVE 5 TO WS-DIAS-VOLTAR
053400         WHEN 0 MOVE 6 TO WS-DIAS-VOLTAR
053500     END-EVALUATE.
053600*     RECUA NA PROPRIA DATA ANO/MES/DIA (NAO NO DIA JULIANO) -
053700*     ASSIM NAO PRECISAMOS DE UMA CONVERSAO JULIANO->YMD INTEIRA,
053800*     SO ATE 6 PASSOS DE "UM DIA PARA TRAS" (VIDE P43/P44) --------*
053900     PERFORM P43-JULIANO-PARA-YMD.
054000 P40-FIM.
054100     EXIT.
054200
054300*===============================================================
054400*  CALCULA O "DIA JULIANO" - DIAS CORRIDOS ENTRE 01/01/1900
054500*  (SEGUNDA-FEIRA HISTORICA) E A DATA DA DESPESA - USANDO A
054600*  TABELA REAL DE DIAS ACUMULADOS POR MES E O TESTE CENTENARIO
054700*  DE ANO BISSEXTO (VIDE P42) - CHAMADO 2003-088 -------------------
054800 P41-CALCULA-JULIANO.
054900     MOVE WS-ANO-DESP-R TO WS-J-ANO.
055000     PERFORM P42-AJUSTA-BISSEXTO.
055100*     DIAS ANTES DO ANO DA DESPESA (DESDE 01/01/1900) --------------
055200     SUBTRACT 1 FROM WS-J-ANO GIVING WS-N-ANOS.
055300     DIVIDE WS-N-ANOS BY 4   GIVING WS-QTD-4.
055400     DIVIDE WS-N-ANOS BY 100 GIVING WS-QTD-100.
055500     DIVIDE WS-N-ANOS BY 400 GIVING WS-QTD-400.
055600     COMPUTE WS-DIAS-ANTES-ANO =
055700         (365 * WS-N-ANOS) + WS-QTD-4 - WS-QTD-100 + WS-QTD-400
055800         - 693595.
055900     MOVE WS-ANO-DESP-R TO WS-J-ANO.
056000*     DIAS ANTES DO MES, MAIS O DIA DO MES; SE O MES DA DESPESA E
056100*     POSTERIOR A FEVEREIRO E O ANO E BISSEXTO, SOMA O 29/FEV ------
056200     MOVE WS-ACUM-DIAS (WS-MES-DESP-R) TO WS-DIAS-ANTES-MES.
056300     COMPUTE WS-J-DIA =
056400         WS-DIAS-ANTES-ANO + WS-DIAS-ANTES-MES + WS-DIA-DESP-R.
056500     IF WS-MES-DESP-R > 2 AND ANO-E-BISSEXTO
056600         ADD 1 TO WS-J-DIA.
056700
056800*===============================================================
056900*  TESTA SE WS-J-ANO E BISSEXTO: DIVISIVEL POR 4, EXCETO ANOS
057000*  DE SECULO (DIVISIVEIS POR 100) QUE NAO SEJAM TAMBEM DIVISIVEIS
057100*  POR 400 (REGRA CENTENARIA - CHAMADO 2003-088) -------------------
057200 P42-AJUSTA-BISSEXTO.
057300     MOVE "N" TO WS-FLAG-BISSEXTO.
057400     DIVIDE WS-J-ANO BY 4 GIVING WS-QUOC-BISSEXTO
057500         REMAINDER WS-RESTO-4.
057600     IF WS-RESTO-4 = ZERO
057700         MOVE "S" TO WS-FLAG-BISSEXTO
057800         DIVIDE WS-J-ANO BY 100 GIVING WS-QUOC-BISSEXTO
057900             REMAINDER WS-RESTO-100
058000         IF WS-RESTO-100 = ZERO
058100             MOVE "N" TO WS-FLAG-BISSEXTO
058200             DIVIDE WS-J-ANO BY 400 GIVING WS-QUOC-BISSEXTO
058300                 REMAINDER WS-RESTO-400
058400             IF WS-RESTO-400 = ZERO
058500                 MOVE "S" TO WS-FLAG-BISSEXTO.
058600
058700*===============================================================
058800*  RECUA WS-DIAS-VOLTAR DIAS (0 A 6) A PARTIR DA DATA DA DESPESA,
058900*  UM DIA DE CADA VEZ (P44), ATE CHEGAR NA SEGUNDA-FEIRA DA
059000*  SEMANA - EVITA TER QUE RECONVERTER O DIA JULIANO EM
059100*  ANO/MES/DIA NA VOLTA (CHAMADO 2003-088) -------------------------
059200 P43-JULIANO-PARA-YMD.
059300     MOVE WS-ANO-DESP-R TO WS-ANO-TRAB.
059400     MOVE WS-MES-DESP-R TO WS-MES-TRAB.
059500     MOVE WS-DIA-DESP-R TO WS-DIA-TRAB.
059600     PERFORM P44-RECUA-UM-DIA
059700         VARYING WS-IND-RECUA FROM 1 BY 1
059800         UNTIL WS-IND-RECUA > WS-DIAS-VOLTAR.
059900
060000*---- RECUA UM UNICO DIA EM WS-DATA-TRABALHO, TROCANDO DE MES/ANO
060100*     PELA TABELA REAL DE DIAS-POR-MES (WS-DIAS-MES) QUANDO O DIA
060200*     CHEGA A 1; FEVEREIRO GANHA O 29O DIA SE O ANO NOVO FOR
060300*     BISSEXTO (CHAMADO 2003-088) ------------------------------*
060400 P44-RECUA-UM-DIA.
060500     IF WS-DIA-TRAB > 1
060600         SUBTRACT 1 FROM WS-DIA-TRAB
060700         GO TO P44-FIM.
060800     IF WS-MES-TRAB > 1
060900         SUBTRACT 1 FROM WS-MES-TRAB
061000     ELSE
061100         MOVE 12 TO WS-MES-TRAB
061200         SUBTRACT 1 FROM WS-ANO-TRAB.
061300     MOVE WS-ANO-TRAB TO WS-J-ANO.
061400     PERFORM P42-AJUSTA-BISSEXTO.
061500     MOVE WS-DIAS-MES (WS-MES-TRAB) TO WS-DIA-TRAB.
061600     IF WS-MES-TRAB = 2 AND ANO-E-BISSEXTO
061700         ADD 1 TO WS-DIA-TRAB.
061800 P44-FIM.
061900     EXIT.
062000
062100*===============================================================
062200*  ACUMULA NA TABELA EM MEMORIA (FAIXA/CATEGORIA) - SEM ARRED.
062300*===============================================================
062400 P50-ACUMULA-TABELA.
062500     COMPUTE WS-VALOR-LIQUIDO = VALOR-DESP * -1.
062600     MOVE "N" TO WS-LIN-TROCOU.
062700     PERFORM P51-PROCURA-FAIXA
062800         VARYING WS-IND-FAIXA FROM 1 BY 1
062900         UNTIL WS-IND-FAIXA > WS-QTD-FAIXAS
063000         OR LINHA-TROCOU.
063100     IF LINHA-TROCOU
063200         ADD WS-VALOR-LIQUIDO TO WS-FAIXA-VALOR (WS-IND-FAIXA)
063300         GO TO P50-FIM.
063400     ADD 1 TO WS-QTD-FAIXAS.
063500     SET WS-IX-FAIXA TO WS-QTD-FAIXAS.
063600     MOVE WS-DATA-TRABALHO  TO WS-FAIXA-PERIODO (WS-IX-FAIXA).
063700     MOVE CATEG-DESP        TO WS-FAIXA-CATEG   (WS-IX-FAIXA).
063800     MOVE WS-VALOR-LIQUIDO  TO WS-FAIXA-VALOR   (WS-IX-FAIXA).
063900 P50-FIM.
064000     EXIT.
064100
064200 P51-PROCURA-FAIXA.
064300     IF WS-FAIXA-PERIODO (WS-IND-FAIXA) = WS-DATA-TRABALHO
064400        AND WS-FAIXA-CATEG (WS-IND-FAIXA) = CATEG-DESP
064500         MOVE "S" TO WS-LIN-TROCOU.
064600
064700*===============================================================
064800*  ORDENA (BOLHA - CHAMADO 2000-098) E IMPRIME O RELATORIO.
064900*  CHAMADO 2003-155 - O TOTAL POR CATEGORIA NAO SAI MAIS NA
065000*  QUEBRA DE LINHA (VIDE NOTA EM WS-TAB-TOTAL-CATEG): PRIMEIRO
065100*  MONTA A TABELA DE TOTAIS (P34, UMA PASSADA COMPLETA PELA
065200*  TABELA JA ORDENADA), DEPOIS IMPRIME AS LINHAS DE DETALHE
065300*  (P32, SEM QUEBRA NENHUMA) E SO NO FIM IMPRIME OS "TOTAL
065400*  CATEG" (P33) E O TOTAL GERAL, DO JEITO QUE O RELATORIO PEDE.
065500*===============================================================
065600 P30-ORDENA-E-IMPRIME.
065700     MOVE ZERO TO WS-TOTAL-GERAL.
065800     MOVE ZERO TO WS-QTD-CATEG-TAB.
065900     IF WS-QTD-FAIXAS = ZERO
066000         GO TO P99-FIM-NORMAL.
066100     PERFORM P31-BOLHA-EXTERNA
066200         VARYING WS-IND-ORDENA-A FROM 1 BY 1
066300         UNTIL WS-IND-ORDENA-A > WS-QTD-FAIXAS - 1.
066400     PERFORM P34-ACUMULA-TOTAL-CATEG
066500         VARYING WS-IX-FAIXA FROM 1 BY 1
066600         UNTIL WS-IX-FAIXA > WS-QTD-FAIXAS.
066700     WRITE REG-RELATO FROM LINHA-TITULO AFTER ADVANCING C01.
066800     WRITE REG-RELATO FROM LINHA-CABEC1 AFTER ADVANCING 2.
066900     PERFORM P32-IMPRIME-LINHA
067000         VARYING WS-IX-FAIXA FROM 1 BY 1
067100         UNTIL WS-IX-FAIXA > WS-QTD-FAIXAS.
067200     PERFORM P33-IMPRIME-TOTAL-CATEG
067300         VARYING WS-IND-TOTCAT FROM 1 BY 1
067400         UNTIL WS-IND-TOTCAT > WS-QTD-CATEG-TAB.
067500     MOVE WS-TOTAL-GERAL TO VALOR-TOTGERAL.
067600     WRITE REG-RELATO FROM LINHA-TOTGERAL AFTER ADVANCING 2.
067700     GO TO P99-FIM-NORMAL.
067800
067900 P31-BOLHA-EXTERNA.
068000     PERFORM P31A-BOLHA-INTERNA
068100         VARYING WS-IND-ORDENA-B FROM 1 BY 1
068200         UNTIL WS-IND-ORDENA-B > WS-QTD-FAIXAS - WS-IND-ORDENA-A.
068300
068400*---- TROCA DE POSICAO DUAS ENTRADAS DA TABELA (VISAO FLAT, EM
068500*     UMA UNICA MOVE POR CAMPO) QUANDO A DE CIMA E MAIOR QUE A
068600*     DE BAIXO - WS-LIMPA-51 E SO A GAVETA TEMPORARIA DA TROCA,
068700*     DO MESMO TAMANHO DE WS-FAIXA-FLAT (51 POSICOES) ----------*
068800 P31A-BOLHA-INTERNA.
068900     IF WS-FAIXA-FLAT (WS-IND-ORDENA-B) >
069000        WS-FAIXA-FLAT (WS-IND-ORDENA-B + 1)
069100         MOVE WS-FAIXA-FLAT (WS-IND-ORDENA-B)     TO WS-LIMPA-51
069200         MOVE WS-FAIXA-FLAT (WS-IND-ORDENA-B + 1) TO
069300              WS-FAIXA-FLAT (WS-IND-ORDENA-B)
069400         MOVE WS-LIMPA-51 TO WS-FAIXA-FLAT (WS-IND-ORDENA-B + 1).
069500
069600*===============================================================
069700*  ACUMULA O TOTAL VERDADEIRO DE CADA CATEGORIA (CHAMADO 2003-155)
069800*  E O TOTAL GERAL, NUMA PASSADA UNICA PELA TABELA JA ORDENADA -
069900*  PROCURA A CATEGORIA NA TABELA WS-TAB-TOTAL-CATEG (P35); SE JA
070000*  EXISTE, SOMA; SENAO, ABRE UMA ENTRADA NOVA. INDEPENDE DA
070100*  ORDEM DE IMPRESSAO (PERIODO-PRIMEIRO), POR ISSO O TOTAL SAI
070200*  CERTO MESMO COM VARIAS CATEGORIAS E VARIOS PERIODOS SELECIONADOS.
070300*===============================================================
070400 P34-ACUMULA-TOTAL-CATEG.
070500     ADD WS-FAIXA-VALOR (WS-IX-FAIXA) TO WS-TOTAL-GERAL.
070600     MOVE "N" TO WS-CATEG-ACHADA.
070700     PERFORM P35-PROCURA-CATEG-TAB
070800         VARYING WS-IND-TOTCAT FROM 1 BY 1
070900         UNTIL WS-IND-TOTCAT > WS-QTD-CATEG-TAB
071000         OR CATEGORIA-ACHADA.
071100     IF CATEGORIA-ACHADA
071200         ADD WS-FAIXA-VALOR (WS-IX-FAIXA)
071300             TO WS-TOTALCAT-VALOR (WS-IND-TOTCAT)
071400         GO TO P34-FIM.
071500     ADD 1 TO WS-QTD-CATEG-TAB.
071600     SET WS-IX-TOTCAT TO WS-QTD-CATEG-TAB.
071700     MOVE WS-FAIXA-CATEG  (WS-IX-FAIXA) TO WS-TOTALCAT-NOME  (WS-IX-TOTCAT).
071800     MOVE WS-FAIXA-VALOR  (WS-IX-FAIXA) TO WS-TOTALCAT-VALOR (WS-IX-TOTCAT).
071900 P34-FIM.
072000     EXIT.
072100
072200*---- COMPARA UMA POSICAO DA TABELA DE TOTAIS POR CATEGORIA COM A
072300*     CATEGORIA DA LINHA CORRENTE DE WS-TAB-FAIXAS ---------------*
072400 P35-PROCURA-CATEG-TAB.
072500     IF WS-TOTALCAT-NOME (WS-IND-TOTCAT) = WS-FAIXA-CATEG (WS-IX-FAIXA)
072600         MOVE "S" TO WS-CATEG-ACHADA.
072700
072800*===============================================================
072900*  IMPRIME UMA LINHA DE DETALHE (FAIXA X CATEGORIA), JA NA ORDEM
073000*  CLASSIFICADA POR P31/P31A - SO IMPRIME A LINHA, SEM QUEBRA DE
073100*  CATEGORIA NENHUMA (O TOTAL POR CATEGORIA JA FOI CALCULADO A
073200*  PARTE EM P34 E SAI EM BLOCO NO FIM, VIA P33). QUEBRA DE PAGINA
073300*  A CADA 50 LINHAS IMPRESSAS (SALTO C01) CONTINUA AQUI.
073400*===============================================================
073500 P32-IMPRIME-LINHA.
073600*     CELULA ZERADA (COMPRA COMPENSADA POR ESTORNO NA MESMA
073700*     FAIXA+CATEGORIA) NAO GERA LINHA DE DETALHE ----------------*
073800     IF WS-FAIXA-VALOR (WS-IX-FAIXA) = ZERO
073900         GO TO P32-FIM.
074000     MOVE WS-FAIXA-PERIODO (WS-IX-FAIXA) TO PERIODO-DET1.
074100     MOVE WS-FAIXA-CATEG   (WS-IX-FAIXA) TO CATEG-DET1.
074200     MOVE WS-FAIXA-VALOR   (WS-IX-FAIXA) TO VALOR-DET1.
074300     WRITE REG-RELATO FROM LINHA-DET1 AFTER ADVANCING 1.
074400     ADD 1 TO WS-QTD-LINHAS-PAG.
074500*     PAGINA CHEIA (50 LINHAS) - REPETE TITULO E CABECALHO -----*
074600     IF WS-QTD-LINHAS-PAG > 50
074700         MOVE ZERO TO WS-QTD-LINHAS-PAG
074800         WRITE REG-RELATO FROM LINHA-TITULO AFTER ADVANCING C01
074900         WRITE REG-RELATO FROM LINHA-CABEC1 AFTER ADVANCING 2.
075000 P32-FIM.
075100     EXIT.
075200
075300*---- IMPRIME UMA LINHA "TOTAL CATEG" DA TABELA WS-TAB-TOTAL-CATEG;
075400*     PERFORMADO UMA VEZ PARA CADA CATEGORIA ACUMULADA EM P34,
075500*     JA NO FIM DA IMPRESSAO DE DETALHE (CHAMADO 2003-155) -------*
075600 P33-IMPRIME-TOTAL-CATEG.
075700     MOVE WS-TOTALCAT-NOME  (WS-IND-TOTCAT) TO CATEG-TOTCAT.
075800     MOVE WS-TOTALCAT-VALOR (WS-IND-TOTCAT) TO VALOR-TOTCAT.
075900     WRITE REG-RELATO FROM LINHA-TOTCAT AFTER ADVANCING 1.
076000
076100*---- ENCERRAMENTO PELO CAMINHO DE CARTAO INVALIDO (CHAMADO EM
076200*     P00 QUANDO P10 REJEITA O CARTAO) - FECHA OS TRES ARQUIVOS
076300*     SEM IMPRIMIR NADA NO RELATO, QUE FICA VAZIO -------------*
076400 P95-ENCERRA.
076500     CLOSE DESPESA CARTPARM RELATO.
076600     STOP RUN.
076700
076800*---- ENCERRAMENTO NORMAL - SE WS-QTD-FAIXAS FOI ZERO (NENHUMA
076900*     DESPESA NO PERIODO/CATEGORIA PEDIDOS) O RELATO SAI SO COM
077000*     O TOTAL GERAL ZERADO, POIS P30 PULA DIRETO PRA CA ANTES DE
077100*     ESCREVER TITULO/CABECALHO - COMPORTAMENTO ACEITO, NUNCA
077200*     RECLAMADO PELO OPERADOR ATE HOJE -----------------------*
077300 P99-FIM-NORMAL.
077400     MOVE WS-TOTAL-GERAL TO VALOR-TOTGERAL.
077500     CLOSE DESPESA CARTPARM RELATO.
077600     STOP RUN.
