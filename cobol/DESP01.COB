000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DESP01.
000300 AUTHOR.        ROGERIO FERNANDO MACHADO.
000400 INSTALLATION.  ELDORADO - CONTROLE DE DESPESAS.
000500 DATE-WRITTEN.  15/03/1994.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CLIENTE LIANE E CIA.
000800*****************************************************
000900*                                                   *
001000*   D E S P 0 1  -  IMPORTACAO DE EXTRATO BANCARIO  *
001100*                                                   *
001200*   LE O EXTRATO (ABN AMRO / ING) LINHA A LINHA,     *
001300*   DESCARTA DUPLICADOS E LINHAS COM DATA INVALIDA,  *
001400*   EXTRAI O NOME DO FAVORECIDO DA DESCRICAO LIVRE,  *
001500*   CLASSIFICA POR PALAVRA-CHAVE E GRAVA NO MESTRE   *
001600*   DE DESPESAS (DESPESA.DAT).                       *
001700*                                                   *
001800*****************************************************
001900*  H I S T O R I C O   D E   A L T E R A C O E S     *
002000*---------------------------------------------------*
002100* 15/03/94 RFM  PROGRAMA ORIGINAL - IMPORTACAO        *
002200* 02/05/94 RFM  INCLUIDA VERIFICACAO DE DUPLICADOS    *
002300* 21/06/94 RFM  AJUSTE NA EXTRACAO DO CAMPO NAOM:     *
002400* 09/09/94 RFM  INCLUIDO FORMATO SEPA INCASSO         *
002500* 14/11/94 RFM  INCLUIDO FORMATO CARTAO (PAS)         *
002600* 03/02/95 RFM  CORRIGIDA CONTAGEM DE REGISTROS        *
002700* 19/07/95 VSM  INCLUIDO FORMATO TIKKIE                *
002800* 22/07/95 VSM  FALLBACK DE CLASSIF. P/ TIKKIE         *
002900* 30/01/96 RFM  ROTINA DE CARGA DE REGRAS EM TABELA    *
003000* 12/08/96 VSM  CRIACAO AUTOMATICA DAS 10 CATEGORIAS   *
003100* 04/03/97 RFM  RELATORIO DE FECHAMENTO DO LOTE        *
003200* 17/11/97 VSM  REVISADA ROTINA DE EXTRACAO SEPA IDEAL *
003300* 08/12/98 RFM  ****** AJUSTE ANO 2000 (Y2K) ******    *
003400*               DATA DO EXTRATO PASSA A SER GRAVADA   *
003500*               COM SECULO COMPLETO (AAAA-MM-DD)      *
003600* 05/01/99 RFM  TESTE FINAL DO AJUSTE Y2K - OK          *
003700* 14/06/00 VSM  CHAMADO 2000-114 CONTA-CHE > CATEG-DESP*
003800* 21/09/01 RFM  CHAMADO 2001-208 REVISTO LIMITE TABELA  *
003900* 30/10/02 AKN  CHAMADO 2002-355 CORRIGE "VOOR:" FINAL  *
004000* 11/02/03 AKN  CHAMADO 2003-041 PALAVRA "CAFE" MIN.    *
004100*****************************************************
004200*  NOTA DO MANTENEDOR (AKN, 11/02/03)                  *
004300*  -------------------------------------------------  *
004400*  1) O ARQUIVO TRANENT E SEMPRE O EXTRATO DE UM MES;  *
004500*     O OPERADOR RENOMEIA O ARQUIVO EXPORTADO DO BANCO *
004600*     PARA "TRANENT" ANTES DE RODAR ESTA OPCAO DO MENU.*
004700*  2) O CAMPO VALOR-TRA-IMP JA VEM COM SINAL NA FRENTE  *
004800*     (SIGN LEADING SEPARATE) - NAO INVERTER O SINAL,   *
004900*     SAIDA DE DINHEIRO JA E NEGATIVA NO PROPRIO EXTRATO*
005000*  3) A CLASSIFICACAO NUNCA FALHA O LOTE - NA PIOR DAS  *
005100*     HIPOTESES GRAVA "Unclassified" E SEGUE EM FRENTE, *
005200*     DEIXANDO PARA O OPERADOR CORRIGIR PELO DESP03/04. *
005300*  4) NAO EXISTE ROTINA DE "DESFAZER IMPORTACAO" - SE O *
005400*     EXTRATO ERRADO FOR IMPORTADO, A CORRECAO E MANUAL *
005500*     NO ARQUIVO DESPESA.DAT, FORA DESTE PROGRAMA.      *
005600*****************************************************
005700*  ESTE E O UNICO PROGRAMA DO LOTE QUE GRAVA REGISTRO NOVO NO   *
005800*  MESTRE DE DESPESAS (OS DEMAIS SO LEEM OU ATUALIZAM           *
005900*  CATEGORIA). A ORDEM DE PROCESSAMENTO POR TRANSACAO E FIXA:   *
006000*  VALIDA DATA -> TESTA DUPLICADO -> CLASSIFICA -> GRAVA. NAO   *
006100*  MUDAR ESSA ORDEM SEM REVISAR OS CONTADORES DE P90.           *
006200*****************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500*----- UPSI-0/PRIMEIRA-CARGA NAO E TESTADA NA PROCEDURE DIVISION
006600*      DESTA VERSAO - FICOU DA CARGA INICIAL DE 1994, MANTIDA
006700*      POR PADRONIZACAO DO CABECALHO (VIDE banco36 NO MENU) -----*
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS DIGITOS IS "0" THRU "9"
007100     UPSI-0 ON STATUS IS PRIMEIRA-CARGA.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*----- TRANENT: EXTRATO BANCARIO BRUTO, UMA LINHA POR LANCAMENTO,
007500*      NA ORDEM EM QUE O BANCO EXPORTOU (SEM CHAVE) -------------*
007600     SELECT TRANENT  ASSIGN TO TRANENT
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS FS-TRA.
007900*----- DESPESA: MESTRE DE DESPESAS, ABERTO EM EXTEND (SO GRAVA
008000*      NO FIM) NESTE PROGRAMA -----------------------------------*
008100     SELECT DESPESA  ASSIGN TO DESPESA
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS IS FS-DES.
008400*----- REGRAS: CATEGORIA/PALAVRA-CHAVE, SO LEITURA AQUI (QUEM
008500*      GRAVA REGRA NOVA E O DESP02) -------------------------*
008600     SELECT REGRAS   ASSIGN TO REGRAS
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS IS FS-REG.
008900*----- RELATO: RESUMO DE FECHAMENTO DO LOTE (3 CONTADORES) -----*
009000     SELECT RELATO   ASSIGN TO RELATO
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS IS FS-REL.
009300 DATA DIVISION.
009400 FILE SECTION.
009500*===============================================================
009600*  REG-TRA-IMP - LINHA DO EXTRATO, NO FORMATO QUE O BANCO
009700*  ENTREGA (ABN AMRO / ING): DATA BRUTA (8 DIG. AAAAMMDD SEM
009800*  SEPARADOR), VALOR COM SINAL NA FRENTE (NEGATIVO = SAIDA DE
009900*  DINHEIRO) E A DESCRICAO LIVRE ONDE MORA TODA A INFORMACAO
010000*  DE FAVORECIDO/FORMATO (SEPA IDEAL, TIKKIE, INCASSO, PAS).
010100*===============================================================
010200 FD  TRANENT
010300     LABEL RECORD IS STANDARD.
010400 01  REG-TRA-IMP.
010500*        DATA-TRA-IMP - AAAAMMDD, SEM TRACO/BARRA, DIRETO DO
010600*        EXTRATO. VALIDADA EM P20 ANTES DE VIRAR DATA-DESP -----*
010700     05 DATA-TRA-IMP          PIC X(08).
010800*        VALOR-TRA-IMP - SIGN LEADING SEPARATE PORQUE O EXTRATO
010900*        TRAZ O SINAL COMO CARACTER SEPARADO NA FRENTE DO
011000*        VALOR ("-" OU "+"), NAO EMBUTIDO NA ULTIMA POSICAO ----*
011100     05 VALOR-TRA-IMP         PIC S9(07)V99 SIGN LEADING SEPARATE.
011200     05 FILLER                PIC X(01).
011300*        DESCRI-TRA-IMP - CAMPO LIVRE DO BANCO; E AQUI QUE
011400*        MORAM OS MARCADORES "Omschrijving:"/"Kenmerk:" DO
011500*        TIKKIE E AS PALAVRAS-CHAVE DE CLASSIFICACAO -----------*
011600     05 DESCRI-TRA-IMP        PIC X(200).
011700
011800*===============================================================
011900*  REG-DESPESA - MESTRE DE DESPESAS (SEM COPYBOOK, POR HABITO
012000*  DESTA CASA). CAMPOS:
012100*    ID-DESP     - SEQUENCIAL ATRIBUIDO AQUI (P03/P60), NUNCA
012200*                  REAPROVEITADO, MESMO SE UM REGISTRO SUMIR
012300*    DATA-DESP   - AAAA-MM-DD, JA NO FORMATO DE GRAVACAO (Y2K)
012400*    VALOR-DESP  - VALOR COM SINAL, DISPLAY (SEM COMP-3)
012500*    DESCRI-DESP - DESCRICAO ORIGINAL DO EXTRATO, SEM ALTERACAO
012600*    CATEG-DESP  - CATEGORIA ACHADA EM P50, OU "Unclassified"
012700*===============================================================
012800 FD  DESPESA
012900     LABEL RECORD IS STANDARD
013000     VALUE OF FILE-ID IS "DESPESA.DAT".
013100 01  REG-DESPESA.
013200     05 ID-DESP               PIC 9(07).
013300     05 DATA-DESP             PIC X(10).
013400     05 VALOR-DESP            PIC S9(07)V99.
013500     05 DESCRI-DESP           PIC X(200).
013600     05 CATEG-DESP            PIC X(30).
013700     05 FILLER                PIC X(02).
013800 01  REG-DESPESA-FLAT REDEFINES REG-DESPESA PIC X(258).
013900
014000*----- REG-CLASSIF: UM PAR CATEGORIA/PALAVRA POR REGISTRO; UMA
014100*      CATEGORIA SEM NENHUMA PALAVRA AINDA FICA REPRESENTADA
014200*      POR UM UNICO REGISTRO COM PALAVRA-CLA EM BRANCO ---------*
014300 FD  REGRAS
014400     LABEL RECORD IS STANDARD
014500     VALUE OF FILE-ID IS "REGRAS.DAT".
014600 01  REG-CLASSIF.
014700     05 CATEG-CLA             PIC X(30).
014800     05 PALAVRA-CLA           PIC X(60).
014900
015000*----- RELATO: LINHA GENERICA DE IMPRESSAO, 132 POSICOES -------*
015100 FD  RELATO
015200     LABEL RECORD IS OMITTED.
015300 01  REG-RELATO               PIC X(132).
015400
015500***********************************************
015600 WORKING-STORAGE SECTION.
015700*===============================================================
015800*  STATUS DE ARQUIVO - UM PAR DE DIGITOS POR ARQUIVO, PADRAO
015900*  COBOL: "00" OPERACAO OK, "10" FIM DE ARQUIVO (SUBSTITUIDO
016000*  PELO AT END NOS READ DESTE PROGRAMA), "35" ARQUIVO NAO
016100*  ENCONTRADO NO OPEN (E O UNICO VALOR TESTADO EXPLICITAMENTE
016200*  AQUI, PARA DETECTAR PRIMEIRA CARGA DE REGRAS/DESPESA).
016300*===============================================================
016400 77  FS-TRA                   PIC X(02).
016500 77  FS-DES                   PIC X(02).
016600 77  FS-REG                   PIC X(02).
016700 77  FS-REL                   PIC X(02).
016800*----- LINHA EM BRANCO USADA COMO SEPARADOR NO RELATORIO -------*
016900 77  WS-LIMPA                 PIC X(80) VALUE SPACES.
017000
017100*----- CONTADORES DO LOTE (SEMPRE COMP) --------*
017200*     LIDOS = TOTAL DE LINHAS DO EXTRATO; IMPORTADOS = GRAVADAS
017300*     COM SUCESSO; DUPLICADOS = DESCARTADAS (DATA INVALIDA,
017400*     DESCRICAO VAZIA OU JA EXISTENTE NO MESTRE - TUDO CAI NO
017500*     MESMO CONTADOR, POR HABITO DO PROGRAMA ORIGINAL) ---------*
017600 77  WS-TOTAL-LIDOS           PIC 9(07) COMP VALUE ZERO.
017700 77  WS-TOTAL-IMPORTADOS      PIC 9(07) COMP VALUE ZERO.
017800 77  WS-TOTAL-DUPLICADOS      PIC 9(07) COMP VALUE ZERO.
017900*----- PROXIMO ID A ATRIBUIR (VIDE P03-ACHA-PROX-ID) -----------*
018000 77  WS-PROX-ID               PIC 9(07) COMP VALUE ZERO.
018100*----- QUANTIDADE DE REGRAS CARREGADAS E INDICE DE VARREDURA ---*
018200 77  WS-QTD-REGRAS            PIC 9(04) COMP VALUE ZERO.
018300 77  WS-IND-REGRA             PIC 9(04) COMP VALUE ZERO.
018400*----- USADOS PELA ROTINA GENERICA DE SUBSTRING (P70/P71/P72) --*
018500 77  WS-POS-ACHADA            PIC 9(04) COMP VALUE ZERO.
018600 77  WS-TAM-PALAVRA           PIC 9(04) COMP VALUE ZERO.
018700 77  WS-TAM-TEXTO             PIC 9(04) COMP VALUE ZERO.
018800
018900*----- INDICADORES DE UMA LETRA, COM 88-LEVEL, PADRAO DESTA
019000*      CASA PARA CHAVES/FLAGS DE UM UNICO CARACTERE ------------*
019100 77  WS-ACHOU-CHAVE           PIC X(01) VALUE "N".
019200     88 ACHOU-CHAVE                VALUE "S".
019300 77  WS-DATA-VALIDA           PIC X(01) VALUE "S".
019400     88 DATA-INVALIDA              VALUE "N".
019500 77  WS-JA-EXISTE             PIC X(01) VALUE "N".
019600     88 REGISTRO-DUPLICADO         VALUE "S".
019700*----- CATEGORIA RESULTANTE DA CLASSIFICACAO (P50) --------------*
019800 77  WS-CATEG-ACHADA          PIC X(30) VALUE SPACES.
019900
020000*----- DATA BRUTA DO EXTRATO REDEFINIDA POR COMPONENTE -----*
020100*     WS-DATA-TRA-8 CHEGA COMO 8 DIGITOS CORRIDOS (AAAAMMDD);
020200*     A REDEFINES QUEBRA EM ANO/MES/DIA PARA VALIDACAO (P20) --*
020300 01  WS-DATA-TRA-8            PIC X(08).
020400 01  WS-DATA-TRA-8-R REDEFINES WS-DATA-TRA-8.
020500     05 WS-ANO-TRA            PIC 9(04).
020600     05 WS-MES-TRA            PIC 9(02).
020700     05 WS-DIA-TRA            PIC 9(02).
020800
020900*----- DATA JA NO FORMATO DE GRAVACAO (AAAA-MM-DD, 10 POS.) ----*
021000 01  WS-DATA-MESTRE           PIC X(10) VALUE SPACES.
021100
021200*----- TABELA DE REGRAS DE CLASSIFICACAO (LIDA 1 VEZ EM P02,
021300*      NA ORDEM DO ARQUIVO REGRAS.DAT - A ORDEM DE CARGA E A
021400*      ORDEM DE PRIORIDADE NA CLASSIFICACAO, VIDE P50) ---------*
021500 01  WS-TAB-REGRAS.
021600     05 WS-REGRA OCCURS 500 TIMES INDEXED BY WS-IX-REGRA.
021700        10 WS-REGRA-CAT       PIC X(30).
021800        10 WS-REGRA-PAL       PIC X(60).
021900*----- VISAO ACHATADA DA MESMA TABELA (P/ COMPARACAO RAPIDA) *
022000 01  WS-TAB-REGRAS-R REDEFINES WS-TAB-REGRAS.
022100     05 WS-REGRA-FLAT OCCURS 500 TIMES PIC X(90).
022200
022300*----- CAMPOS DE TRABALHO PARA EXTRACAO DE FAVORECIDO -------*
022400*     WS-DESCRI-MIN: DESCRICAO INTEIRA EM MINUSCULO, USADA NA
022500*     VARREDURA DE PALAVRA-CHAVE; WS-DESCRI-TIKKIE: SO A PARTE
022600*     "OMSCHRIJVING" EXTRAIDA, TAMBEM EM MINUSCULO; AS DEMAIS
022700*     SAO AREAS GENERICAS DA ROTINA DE SUBSTRING -----------*
022800 01  WS-DESCRI-MIN            PIC X(200) VALUE SPACES.
022900 01  WS-DESCRI-TIKKIE         PIC X(200) VALUE SPACES.
023000 01  WS-NOME-EXTRAIDO         PIC X(60)  VALUE SPACES.
023100 01  WS-TEXTO-A               PIC X(200) VALUE SPACES.
023200 01  WS-TEXTO-B               PIC X(60)  VALUE SPACES.
023300 01  WS-RESTO                 PIC X(200) VALUE SPACES.
023400
023500*===============================================================
023600*  LINHAS DO RELATORIO DE FECHAMENTO (RELATO.DAT) - MONTADAS
023700*  E GRAVADAS SOMENTE POR P90-TOTAIS-FINAIS, NO FIM DO LOTE.
023800*  CADA LINHA-RESn TEM O MESMO MOLDE: RUBRICA DE 26 POSICOES
023900*  TERMINADA EM PONTOS, VALOR EDITADO ZZZ,ZZZ,ZZ9 (ATE 8
024000*  DIGITOS COM SEPARADOR DE MILHAR) E FILLER ATE 132 -----------*
024100 01  LINHA-TITULO.
024200     05 FILLER                PIC X(10) VALUE SPACES.
024300     05 FILLER                PIC X(40) VALUE
024400        "LOTE DE IMPORTACAO DE EXTRATO - RESUMO".
024500     05 FILLER                PIC X(82) VALUE SPACES.
024600*----- LINHA-RES1: WS-TOTAL-LIDOS, TODA LINHA QUE O READ TROUXE-*
024700 01  LINHA-RES1.
024800     05 FILLER                PIC X(04) VALUE SPACES.
024900     05 FILLER                PIC X(26) VALUE
025000        "TOTAL DE LINHAS LIDAS.....".
025100     05 RES1-VALOR            PIC ZZZ,ZZZ,ZZ9.
025200     05 FILLER                PIC X(93) VALUE SPACES.
025300*----- LINHA-RES2: WS-TOTAL-IMPORTADOS, GRAVADAS COM SUCESSO --*
025400 01  LINHA-RES2.
025500     05 FILLER                PIC X(04) VALUE SPACES.
025600     05 FILLER                PIC X(26) VALUE
025700        "IMPORTADAS COM SUCESSO....".
025800     05 RES2-VALOR            PIC ZZZ,ZZZ,ZZ9.
025900     05 FILLER                PIC X(93) VALUE SPACES.
026000*----- LINHA-RES3: WS-TOTAL-DUPLICADOS, TUDO QUE FOI REJEITADO
026100*      (DATA INVALIDA, DESCRICAO VAZIA OU REALMENTE DUPLICADO) -*
026200 01  LINHA-RES3.
026300     05 FILLER                PIC X(04) VALUE SPACES.
026400     05 FILLER                PIC X(26) VALUE
026500        "DUPLICADAS/DESCARTADAS....".
026600     05 RES3-VALOR            PIC ZZZ,ZZZ,ZZ9.
026700     05 FILLER                PIC X(93) VALUE SPACES.
026800
026900*===============================================================
027000*  TELA DE ABERTURA DO PROGRAMA - SO O TITULO PISCANDO, NA
027100*  MESMA CONVENCAO DO MENU (DESP00) - CADA PROGRAMA DO LOTE
027200*  MOSTRA A PROPRIA TELA-BANNER ANTES DE COMECAR A PROCESSAR.
027300*===============================================================
027400 SCREEN SECTION.
027500 01  TELA-BANNER.
027600     02 BLANK SCREEN.
027700     02 LINE 01 COLUMN 25 VALUE
027800        "DESP01 - IMPORTACAO DE EXTRATO" BLINK.
027900
028000***********************************************
028100*  ROTEIRO DOS PARAGRAFOS (ORDEM DE EXECUCAO NORMAL):
028200*    P00 ABRE ARQUIVOS, CARREGA REGRAS, ACHA PROXIMO ID
028300*    P10 LACO PRINCIPAL - UMA LINHA DO EXTRATO POR VEZ
028400*      P20 VALIDA DATA           P30 TESTA DUPLICADO
028500*      P50 CLASSIFICA (+ P54/P70/P71/P72 DE APOIO)
028600*      P60 GRAVA NO MESTRE
028700*    P90 FECHA E IMPRIME O RESUMO DO LOTE
028800*  QUALQUER PARAGRAFO NOVO ENTRA NESSA NUMERACAO NO INTERVALO
028900*  LIVRE MAIS PROXIMO (EX.: P55, NAO P51, SE FOR SUBORDINADO
029000*  DE P50) - PADRAO DESTA CASA DESDE O PROGRAMA ORIGINAL.
029100***********************************************
029200 PROCEDURE DIVISION.
029300
029400*===============================================================
029500*  P00 - ABRE TUDO, CARREGA A TABELA DE REGRAS EM MEMORIA,
029600*  DESCOBRE O PROXIMO ID LIVRE E CAI NO LACO PRINCIPAL. NAO HA
029700*  VOLTA DESTE PARAGRAFO - QUEM ENCERRA O PROGRAMA E P90.
029800*===============================================================
029900 P00-INICIO.
030000     DISPLAY TELA-BANNER.
030100     PERFORM P01-ABRE-ARQUIVOS.
030200*     P02/P03 SEMPRE ANDAM JUNTOS, NESTA ORDEM, E MAIS NINGUEM
030300*     PERFORMA NENHUM DOS DOIS EM SEPARADO - CARREGA A TABELA DE
030400*     REGRAS EM MEMORIA E, NA SEQUENCIA, DESCOBRE O PROXIMO ID
030500*     LIVRE DO MESTRE, POR ISSO O PAR VAI NUM SO PERFORM THRU,
030600*     NO MOLDE DO BANCO01/BANCO06 DESTA CASA -------------------*
030700     PERFORM P02-CARREGA-REGRAS THRU P03-FIM.
030800     GO TO P10-LER-TRANSACAO.
030900
031000*---- ABRE OS QUATRO ARQUIVOS DO LOTE. REGRAS EM INPUT PRIMEIRO
031100*     PARA TESTAR FS-REG = "35" (ARQUIVO INEXISTENTE, PRIMEIRA
031200*     CARGA DO CLIENTE) - NESSE CASO CRIA AS CATEGORIAS PADRAO
031300*     ANTES DE SEGUIR. DESPESA ABRE EM EXTEND (SO ACRESCENTA);
031400*     SE TAMBEM NAO EXISTIR AINDA (FS-DES = "35"), O FECHA/ABRE
031500*     OUTPUT/FECHA/ABRE EXTEND E O JEITO DESTA CASA DE CRIAR UM
031600*     ARQUIVO SEQUENCIAL VAZIO ANTES DE ACRESCENTAR NELE --------*
031700 P01-ABRE-ARQUIVOS.
031800     OPEN INPUT  TRANENT.
031900     OPEN INPUT  REGRAS.
032000     IF FS-REG = "35"
032100         PERFORM P00A-CRIA-CATEGORIAS-PADRAO.
032200     OPEN EXTEND DESPESA.
032300     IF FS-DES = "35"
032400         CLOSE DESPESA
032500         OPEN OUTPUT DESPESA
032600         CLOSE DESPESA
032700         OPEN EXTEND DESPESA.
032800     OPEN OUTPUT RELATO.
032900
033000*===============================================================
033100*  SE NAO HA ARQUIVO DE REGRAS, GRAVA AS 10 CATEGORIAS PADRAO,
033200*  CADA UMA SEM PALAVRA-CHAVE (CHAMADO 96-081) - E ASSIM QUE O
033300*  CLIENTE COMECA A USAR O SISTEMA, ANTES DE CADASTRAR QUALQUER
033400*  PALAVRA VIA DESP02. A ORDEM DE GRAVACAO AQUI E A ORDEM QUE
033500*  APARECE NA TELA DE RESUMO DO DESP04, POR HABITO. NAO MUDAR
033600*  A ORDEM SEM CONFERIR SE ALGUM RELATORIO DEPENDE DELA --------*
033700 P00A-CRIA-CATEGORIAS-PADRAO.
033800     OPEN OUTPUT REGRAS.
033900*     "Groceries" E A UNICA QUE JA SAI COM SPACES EXPLICITO EM
034000*     PALAVRA-CLA - AS DEMAIS HERDAM O VALUE SPACES DA FD -------*
034100*     1 DE 10 - DESPESA DE SUPERMERCADO/MERCADO ------------------*
034200     MOVE "Groceries"      TO CATEG-CLA
034300     MOVE SPACES           TO PALAVRA-CLA
034400     WRITE REG-CLASSIF.
034500*     2 DE 10 - RESTAURANTE/CAFE -----------------------------*
034600     MOVE "Eating Out"     TO CATEG-CLA
034700     WRITE REG-CLASSIF.
034800*     3 DE 10 - BEBIDA ALCOOLICA -------------------------------*
034900     MOVE "Alcohol"        TO CATEG-CLA
035000     WRITE REG-CLASSIF.
035100*     4 DE 10 - ONIBUS/METRO/COMBUSTIVEL -----------------------*
035200     MOVE "Transport"      TO CATEG-CLA
035300     WRITE REG-CLASSIF.
035400*     5 DE 10 - ALUGUEL/CONDOMINIO -----------------------------*
035500     MOVE "Housing"        TO CATEG-CLA
035600     WRITE REG-CLASSIF.
035700*     6 DE 10 - AGUA/LUZ/GAS/INTERNET --------------------------*
035800     MOVE "Utilities"      TO CATEG-CLA
035900     WRITE REG-CLASSIF.
036000*     7 DE 10 - LAZER ------------------------------------------*
036100     MOVE "Entertainment"  TO CATEG-CLA
036200     WRITE REG-CLASSIF.
036300*     8 DE 10 - SAUDE ------------------------------------------*
036400     MOVE "Healthcare"     TO CATEG-CLA
036500     WRITE REG-CLASSIF.
036600*     9 DE 10 - CUIDADOS PESSOAIS -------------------------------*
036700     MOVE "Personal Care"  TO CATEG-CLA
036800     WRITE REG-CLASSIF.
036900*     10 DE 10 - QUALQUER OUTRA COISA QUE NAO SE ENCAIXE -------*
037000     MOVE "Miscellaneous"  TO CATEG-CLA
037100     WRITE REG-CLASSIF.
037200*     FECHA E REABRE EM INPUT PORQUE O RESTO DO PROGRAMA SO
037300*     LE O ARQUIVO REGRAS (QUEM GRAVA REGRA NOVA E O DESP02) ----*
037400     CLOSE REGRAS.
037500     OPEN INPUT REGRAS.
037600
037700*===============================================================
037800*  CARREGA A TABELA DE REGRAS EM MEMORIA (WS-TAB-REGRAS), NA
037900*  ORDEM DO ARQUIVO - A ORDEM DE CARGA VIRA A ORDEM DE
038000*  PRIORIDADE NA CLASSIFICACAO EM P50. ATE 500 REGRAS.
038100*===============================================================
038200 P02-CARREGA-REGRAS.
038300     MOVE ZERO TO WS-QTD-REGRAS.
038400 P02-LOOP.
038500     READ REGRAS
038600         AT END GO TO P02-FIM.
038700     ADD 1 TO WS-QTD-REGRAS.
038800     SET WS-IX-REGRA TO WS-QTD-REGRAS.
038900     MOVE CATEG-CLA   TO WS-REGRA-CAT (WS-IX-REGRA).
039000     MOVE PALAVRA-CLA TO WS-REGRA-PAL (WS-IX-REGRA).
039100     GO TO P02-LOOP.
039200 P02-FIM.
039300     CLOSE REGRAS.
039400
039500*===============================================================
039600*  ACHA O MAIOR ID-DESP JA GRAVADO NO MESTRE, PARA CONTINUAR A
039700*  SERIE SEM REPETIR NUMERO - O MESTRE NAO E ORDENADO POR ID
039800*  (E SEQUENCIAL PELA ORDEM DE GRAVACAO), POR ISSO TEM QUE
039900*  PERCORRER O ARQUIVO INTEIRO EM VEZ DE OLHAR SO O ULTIMO
040000*  REGISTRO. SE O ARQUIVO AINDA NAO EXISTE (FS-DES = "35"),
040100*  O PROXIMO ID FICA 1 (WS-PROX-ID JA ZERADO ACIMA) ------------*
040200 P03-ACHA-PROX-ID.
040300     MOVE ZERO TO WS-PROX-ID.
040400     CLOSE DESPESA.
040500     OPEN INPUT DESPESA.
040600     IF FS-DES = "35"
040700         GO TO P03-FIM.
040800 P03-LOOP.
040900     READ DESPESA NEXT RECORD
041000         AT END GO TO P03-FIM.
041100     IF ID-DESP > WS-PROX-ID
041200         MOVE ID-DESP TO WS-PROX-ID.
041300     GO TO P03-LOOP.
041400 P03-FIM.
041500*     FECHA A LEITURA DE VARREDURA E REABRE EM EXTEND, JA NO
041600*     MODO EM QUE O RESTO DO PROGRAMA VAI GRAVAR (P60) ----------*
041700     CLOSE DESPESA.
041800     OPEN EXTEND DESPESA.
041900
042000*===============================================================
042100*  P10 - LACO PRINCIPAL DO LOTE, UMA LINHA DO EXTRATO POR VEZ.
042200*  A SEQUENCIA DE TESTES ABAIXO E FIXA E NAO DEVE SER TROCADA:
042300*  1) DATA VALIDA E DESCRICAO NAO-BRANCA (SENAO E LINHA LIXO
042400*     DO EXTRATO, EX. LINHA DE SALDO/CABECALHO DO BANCO);
042500*  2) NAO E DUPLICADO DE ALGO JA NO MESTRE (P30);
042600*  3) SO ENTAO CLASSIFICA (P50) E GRAVA (P60).
042700*  QUALQUER REJEICAO CAI NO MESMO CONTADOR WS-TOTAL-DUPLICADOS,
042800*  DO JEITO QUE O PROGRAMA SEMPRE FEZ (NAO HA CONTADOR SEPARADO
042900*  PARA "DATA INVALIDA" X "REALMENTE DUPLICADO") ----------------*
043000 P10-LER-TRANSACAO.
043100     READ TRANENT
043200         AT END GO TO P90-TOTAIS-FINAIS.
043300     ADD 1 TO WS-TOTAL-LIDOS.
043400
043500     PERFORM P20-VALIDA-DATA.
043600     IF DATA-INVALIDA
043700         ADD 1 TO WS-TOTAL-DUPLICADOS
043800         GO TO P10-LER-TRANSACAO.
043900     IF DESCRI-TRA-IMP = SPACES
044000         ADD 1 TO WS-TOTAL-DUPLICADOS
044100         GO TO P10-LER-TRANSACAO.
044200
044300     PERFORM P30-VERIFICA-DUPLICADO.
044400     IF REGISTRO-DUPLICADO
044500         ADD 1 TO WS-TOTAL-DUPLICADOS
044600         GO TO P10-LER-TRANSACAO.
044700
044800     PERFORM P50-CLASSIFICA.
044900     PERFORM P60-GRAVA-DESPESA.
045000     ADD 1 TO WS-TOTAL-IMPORTADOS.
045100     GO TO P10-LER-TRANSACAO.
045200
045300*===============================================================
045400*  P20 - VALIDA A DATA BRUTA DO EXTRATO (AAAAMMDD, 8 DIGITOS,
045500*  SEM SEPARADOR) E, SE VALIDA, MONTA A FORMA DE GRAVACAO
045600*  (AAAA-MM-DD) EM WS-DATA-MESTRE. QUALQUER FALHA (EM BRANCO,
045700*  NAO-NUMERICA, MES OU DIA FORA DE FAIXA) LIGA WS-DATA-VALIDA
045800*  PARA "N" E VOLTA SEM MONTAR A DATA MESTRE - QUEM CHAMA (P10)
045900*  DESCARTA A LINHA NESSE CASO ------------------------------*
046000 P20-VALIDA-DATA.
046100     MOVE "S" TO WS-DATA-VALIDA.
046200     MOVE DATA-TRA-IMP TO WS-DATA-TRA-8.
046300*     LINHA DE SALDO/CABECALHO DO BANCO COSTUMA VIR SEM DATA ----*
046400     IF DATA-TRA-IMP = SPACES
046500         MOVE "N" TO WS-DATA-VALIDA
046600         GO TO P20-FIM.
046700*     8 DIGITOS QUE NAO SAO TODOS NUMERICOS NAO E DATA VALIDA ---*
046800     IF DATA-TRA-IMP NOT NUMERIC
046900         MOVE "N" TO WS-DATA-VALIDA
047000         GO TO P20-FIM.
047100*     NAO HA CHECAGEM DE FAIXA DE MES/DIA NEM DE DIAS-POR-MES -
047200*     A REGRA DESTA CASA SEMPRE FOI SO "8 DIGITOS NUMERICOS" -
047300*     UMA DATA TIPO 19/99 (MES/DIA FORA DE FAIXA) ENTRA MESMO
047400*     ASSIM, PORQUE O EXTRATO DO BANCO NUNCA MANDOU UM CAMPO
047500*     ASSIM E NAO VALE A PENA REJEITAR UMA DESPESA BOA POR CAUSA
047600*     DE UM CAMPO DE DATA QUE SO O BANCO PREENCHE (RFM, 1994) --*
047700*     MONTA A DATA MESTRE NO FORMATO DE GRAVACAO (Y2K, 08/12/98)-*
047800     STRING WS-ANO-TRA "-" WS-MES-TRA "-" WS-DIA-TRA
047900         DELIMITED BY SIZE INTO WS-DATA-MESTRE.
048000 P20-FIM.
048100     EXIT.
048200
048300*===============================================================
048400*  P30 - CONFERE SE A LINHA JA FOI IMPORTADA ANTES, COMPARANDO
048500*  DATA+DESCRICAO+VALOR CONTRA O MESTRE INTEIRO (NAO HA INDICE,
048600*  ENTAO E VARREDURA SEQUENCIAL COMPLETA A CADA LINHA DO
048700*  EXTRATO - ACEITAVEL PARA O VOLUME MENSAL DESTE CLIENTE, MAS
048800*  NAO ESCALA PARA UM MESTRE MUITO GRANDE). PRECISA FECHAR E
048900*  REABRIR EM INPUT PORQUE O ARQUIVO ESTAVA ABERTO EM EXTEND
049000*  (SO GRAVACAO) DESDE P01/P60 - COBOL NAO LE UM ARQUIVO ABERTO
049100*  SO PARA EXTEND -----------------------------------------------*
049200 P30-VERIFICA-DUPLICADO.
049300     MOVE "N" TO WS-JA-EXISTE.
049400     CLOSE DESPESA.
049500     OPEN INPUT DESPESA.
049600     IF FS-DES = "35"
049700         GO TO P30-FIM.
049800 P30-LOOP.
049900     READ DESPESA NEXT RECORD
050000         AT END GO TO P30-FIM.
050100     IF DATA-DESP = WS-DATA-MESTRE
050200        AND DESCRI-DESP = DESCRI-TRA-IMP
050300        AND VALOR-DESP = VALOR-TRA-IMP
050400         MOVE "S" TO WS-JA-EXISTE
050500         GO TO P30-FIM.
050600     GO TO P30-LOOP.
050700 P30-FIM.
050800*     REABRE EM EXTEND PARA DEVOLVER O ARQUIVO NO MODO QUE
050900*     P60-GRAVA-DESPESA ESPERA ENCONTRAR --------------------*
051000     CLOSE DESPESA.
051100     OPEN EXTEND DESPESA.
051200
051300*===============================================================
051400*  P50 - CLASSIFICACAO. VARRE A TABELA DE REGRAS NA ORDEM DE
051500*  CARGA (= ORDEM DO ARQUIVO REGRAS.DAT); A PRIMEIRA PALAVRA-
051600*  CHAVE QUE APARECER DENTRO DA DESCRICAO (JA EM MINUSCULO)
051700*  DECIDE A CATEGORIA - NAO HA EMPATE NEM PONTUACAO, E "GANHA
051800*  QUEM ACHAR PRIMEIRO". SE NENHUMA REGRA CADASTRADA BATER, CAI
051900*  EM P50-SEM-REGRA PARA O FALLBACK ESPECIAL DO CASO TIKKIE.
052000*===============================================================
052100 P50-CLASSIFICA.
052200*     A COMPARACAO E SEMPRE EM MINUSCULO (WS-DESCRI-MIN) PARA
052300*     NAO DEPENDER DE COMO O BANCO GRAVOU A DESCRICAO -----------*
052400     MOVE DESCRI-TRA-IMP TO WS-DESCRI-MIN.
052500     INSPECT WS-DESCRI-MIN CONVERTING
052600        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
052700        "abcdefghijklmnopqrstuvwxyz".
052800     MOVE SPACES TO WS-CATEG-ACHADA.
052900     MOVE ZERO   TO WS-IND-REGRA.
053000 P50-LOOP.
053100     ADD 1 TO WS-IND-REGRA.
053200     IF WS-IND-REGRA > WS-QTD-REGRAS
053300         GO TO P50-SEM-REGRA.
053400     SET WS-IX-REGRA TO WS-IND-REGRA.
053500*     CATEGORIA SEM PALAVRA-CHAVE (CRIADA "NA MAO" OU PELAS
053600*     10 PADRAO DE P00A) NUNCA CASA SOZINHA - PULA PARA A
053700*     PROXIMA REGRA DA TABELA ------------------------------*
053800     IF WS-REGRA-PAL (WS-IX-REGRA) = SPACES
053900         GO TO P50-LOOP.
054000     MOVE WS-DESCRI-MIN            TO WS-TEXTO-A.
054100     MOVE WS-REGRA-PAL (WS-IX-REGRA) TO WS-TEXTO-B.
054200     PERFORM P70-CONTEM.
054300     IF ACHOU-CHAVE
054400         MOVE WS-REGRA-CAT (WS-IX-REGRA) TO WS-CATEG-ACHADA
054500         GO TO P50-FIM.
054600     GO TO P50-LOOP.
054700
054800*===============================================================
054900*  P50-SEM-REGRA - NENHUMA PALAVRA-CHAVE CADASTRADA BATEU.
055000*  CHAMADO 94-118/95-090/94-201: AS TRANSFERENCIAS "TIKKIE"
055100*  (APP HOLANDES DE COBRANCA ENTRE PESSOAS) TRAZEM O NOME REAL
055200*  DO FAVORECIDO ESCONDIDO DENTRO DO CAMPO "OMSCHRIJVING:", E
055300*  NAO NA DESCRICAO PRINCIPAL - POR ISSO PRECISA DE UMA
055400*  EXTRACAO (P54) ANTES DE TENTAR AS PALAVRAS-CHAVE FIXAS
055500*  ABAIXO (GROCERIES/BEER/WINE/RESTAURANT/CAFE), QUE NAO ESTAO
055600*  NA TABELA WS-TAB-REGRAS PORQUE SO SE APLICAM AO TEXTO
055700*  EXTRAIDO DO TIKKIE, NUNCA A DESCRICAO NORMAL -----------------*
055800 P50-SEM-REGRA.
055900     MOVE WS-DESCRI-MIN TO WS-TEXTO-A.
056000     MOVE "tikkie"      TO WS-TEXTO-B.
056100     PERFORM P70-CONTEM.
056200     IF NOT ACHOU-CHAVE
056300         MOVE "Unclassified" TO WS-CATEG-ACHADA
056400         GO TO P50-FIM.
056500     PERFORM P54-EXTRAI-OMSCHRIJVING-TIKKIE.
056600     IF WS-NOME-EXTRAIDO = SPACES
056700         MOVE "Unclassified" TO WS-CATEG-ACHADA
056800         GO TO P50-FIM.
056900*     O NOME EXTRAIDO TAMBEM PASSA A MINUSCULO ANTES DE TESTAR
057000*     AS PALAVRAS FIXAS - MESMO CRITERIO DE P50-CLASSIFICA -----*
057100     MOVE WS-NOME-EXTRAIDO TO WS-DESCRI-TIKKIE
057200     INSPECT WS-DESCRI-TIKKIE CONVERTING
057300        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
057400        "abcdefghijklmnopqrstuvwxyz".
057500
057600*     GROCERIES - MERCADO/SUPERMERCADO PAGO POR TIKKIE ---------*
057700     MOVE WS-DESCRI-TIKKIE TO WS-TEXTO-A.
057800     MOVE "groceries"      TO WS-TEXTO-B.
057900     PERFORM P70-CONTEM.
058000     IF ACHOU-CHAVE
058100         MOVE "Groceries" TO WS-CATEG-ACHADA
058200         GO TO P50-FIM.
058300
058400*     ALCOHOL - CERVEJA OU VINHO RATEADOS ENTRE AMIGOS ---------*
058500     MOVE WS-DESCRI-TIKKIE TO WS-TEXTO-A.
058600     MOVE "beer"           TO WS-TEXTO-B.
058700     PERFORM P70-CONTEM.
058800     IF ACHOU-CHAVE
058900         MOVE "Alcohol" TO WS-CATEG-ACHADA
059000         GO TO P50-FIM.
059100*     "BEER" NAO BATEU - TENTA "WINE" ANTES DE DESISTIR --------*
059200     MOVE WS-DESCRI-TIKKIE TO WS-TEXTO-A.
059300     MOVE "wine"           TO WS-TEXTO-B.
059400     PERFORM P70-CONTEM.
059500     IF ACHOU-CHAVE
059600         MOVE "Alcohol" TO WS-CATEG-ACHADA
059700         GO TO P50-FIM.
059800
059900*     EATING OUT - RESTAURANTE OU CAFE RATEADO POR TIKKIE ------*
060000     MOVE WS-DESCRI-TIKKIE TO WS-TEXTO-A.
060100     MOVE "restaurant"     TO WS-TEXTO-B.
060200     PERFORM P70-CONTEM.
060300     IF ACHOU-CHAVE
060400         MOVE "Eating Out" TO WS-CATEG-ACHADA
060500         GO TO P50-FIM.
060600*     CHAMADO 2003-041 - "CAFE" TAMBEM PRECISA SER TESTADO EM
060700*     MINUSCULO (O TEXTO EXTRAIDO JA VEM CONVERTIDO ACIMA) ------*
060800     MOVE WS-DESCRI-TIKKIE TO WS-TEXTO-A.
060900     MOVE "cafe"           TO WS-TEXTO-B.
061000     PERFORM P70-CONTEM.
061100     IF ACHOU-CHAVE
061200         MOVE "Eating Out" TO WS-CATEG-ACHADA
061300         GO TO P50-FIM.
061400*     NENHUMA DAS PALAVRAS FIXAS BATEU - FICA UNCLASSIFIED,
061500*     PARA O OPERADOR REVISAR DEPOIS PELO DESP03 (PENDENTES) ----*
061600     MOVE "Unclassified" TO WS-CATEG-ACHADA.
061700 P50-FIM.
061800     EXIT.
061900
062000*===============================================================
062100*  P54 - EXTRACAO DO FAVORECIDO REAL DE UMA TRANSFERENCIA
062200*  TIKKIE - CHAMADA 94-118 / 95-090 / 94-201. O TEXTO QUE
062300*  INTERESSA FICA ENTRE OS MARCADORES FIXOS "Omschrijving:" E
062400*  "Kenmerk:" QUE O APP SEMPRE GRAVA NA DESCRICAO DA
062500*  TRANSFERENCIA - O RESTO E BOILERPLATE DO BANCO/APP QUE NAO
062600*  SERVE PARA CLASSIFICAR NADA.
062700*===============================================================
062800 P54-EXTRAI-OMSCHRIJVING-TIKKIE.
062900*     SE NAO TEM O MARCADOR "Omschrijving:" NAO HA NADA A
063000*     EXTRAIR - VOLTA COM WS-NOME-EXTRAIDO EM BRANCO -----------*
063100     MOVE SPACES TO WS-NOME-EXTRAIDO.
063200     MOVE DESCRI-TRA-IMP TO WS-TEXTO-A.
063300     MOVE "Omschrijving:" TO WS-TEXTO-B.
063400     PERFORM P70-CONTEM.
063500     IF NOT ACHOU-CHAVE
063600         GO TO P54-FIM.
063700*     PRIMEIRO UNSTRING CORTA TUDO ATE "Omschrijving:" FORA;
063800*     O SEGUNDO CORTA O QUE SOBRAR NO PROXIMO MARCADOR FIXO
063900*     "Kenmerk:", DEIXANDO SO O NOME DO FAVORECIDO NO MEIO ------*
064000     UNSTRING DESCRI-TRA-IMP DELIMITED BY "Omschrijving:"
064100         INTO WS-RESTO WS-RESTO.
064200     UNSTRING WS-RESTO DELIMITED BY "Kenmerk:"
064300         INTO WS-NOME-EXTRAIDO.
064400     PERFORM P80-REMOVE-ESPACOS.
064500 P54-FIM.
064600     EXIT.
064700
064800*---- TIRA ESPACOS A ESQUERDA DE WS-NOME-EXTRAIDO (O UNSTRING
064900*     ACIMA COSTUMA DEIXAR UM ESPACO SOBRANDO NA FRENTE) -------*
065000 P80-REMOVE-ESPACOS.
065100     PERFORM P81-TIRA-ESQUERDA.
065200
065300*---- DESLOCA O CONTEUDO UMA POSICAO PARA A ESQUERDA ENQUANTO
065400*     A PRIMEIRA POSICAO FOR ESPACO - RECURSIVO ATE ACHAR UM
065500*     CARACTER DE VERDADE NA POSICAO 1 -----------------------*
065600 P81-TIRA-ESQUERDA.
065700     IF WS-NOME-EXTRAIDO (1 : 1) = SPACE
065800         MOVE WS-NOME-EXTRAIDO (2 : 59) TO WS-NOME-EXTRAIDO
065900         GO TO P81-TIRA-ESQUERDA.
066000
066100*===============================================================
066200*  P70 - ROTINA GENERICA: WS-TEXTO-B ESTA CONTIDO EM WS-TEXTO-A?
066300*  (CHAMADA 95-014 - SUBSTITUI "FUNCTION" QUE NAO EXISTE NESTA
066400*   VERSAO DO COMPILADOR - VARREDURA POSICAO A POSICAO). USADA
066500*  TANTO PELA CLASSIFICACAO (P50) QUANTO PELA EXTRACAO TIKKIE
066600*  (P54) - E A UNICA ROTINA DE SUBSTRING DO PROGRAMA INTEIRO.
066700*===============================================================
066800 P70-CONTEM.
066900     MOVE "N" TO WS-ACHOU-CHAVE.
067000     MOVE ZERO TO WS-POS-ACHADA.
067100     PERFORM P71-CALCULA-TAMANHOS.
067200*     PALAVRA VAZIA OU MAIOR QUE O TEXTO NUNCA PODE CASAR -------*
067300     IF WS-TAM-PALAVRA = 0
067400         GO TO P70-FIM.
067500     IF WS-TAM-PALAVRA > WS-TAM-TEXTO
067600         GO TO P70-FIM.
067700*     TENTA CADA POSICAO POSSIVEL DE INICIO ATE ACHAR OU
067800*     ESGOTAR AS POSICOES VALIDAS (TAM-TEXTO - TAM-PALAVRA + 1) -*
067900     PERFORM P72-COMPARA-POSICAO
068000         VARYING WS-POS-ACHADA FROM 1 BY 1
068100         UNTIL WS-POS-ACHADA > (WS-TAM-TEXTO - WS-TAM-PALAVRA + 1)
068200         OR ACHOU-CHAVE.
068300     IF NOT ACHOU-CHAVE
068400         MOVE ZERO TO WS-POS-ACHADA.
068500 P70-FIM.
068600     EXIT.
068700
068800*---- CALCULA O TAMANHO REAL (SEM OS ESPACOS A DIREITA) DE
068900*     WS-TEXTO-B (A PALAVRA) E WS-TEXTO-A (O TEXTO ONDE SE
069000*     PROCURA); SE O TEXTO A NAO TEM ESPACO NENHUM, ASSUME
069100*     O TAMANHO CHEIO DO CAMPO (200) --------------------------*
069200 P71-CALCULA-TAMANHOS.
069300     MOVE ZERO TO WS-TAM-PALAVRA WS-TAM-TEXTO.
069400     INSPECT WS-TEXTO-B TALLYING WS-TAM-PALAVRA
069500         FOR CHARACTERS BEFORE INITIAL SPACE.
069600     IF WS-TEXTO-B = SPACES MOVE ZERO TO WS-TAM-PALAVRA.
069700     INSPECT WS-TEXTO-A TALLYING WS-TAM-TEXTO
069800         FOR CHARACTERS BEFORE INITIAL SPACE.
069900     IF WS-TEXTO-A (WS-TAM-TEXTO + 1 : 1) NOT = SPACE
070000         MOVE 200 TO WS-TAM-TEXTO.
070100
070200*---- COMPARA A PALAVRA CONTRA O TEXTO NA POSICAO CORRENTE
070300*     (WS-POS-ACHADA, CONTROLADA PELO PERFORM VARYING DE P70) -*
070400 P72-COMPARA-POSICAO.
070500     IF WS-TEXTO-A (WS-POS-ACHADA : WS-TAM-PALAVRA) =
070600        WS-TEXTO-B  (1 : WS-TAM-PALAVRA)
070700         MOVE "S" TO WS-ACHOU-CHAVE.
070800
070900*===============================================================
071000*  P60 - GRAVACAO NO MESTRE. ATRIBUI O PROXIMO ID DA SERIE
071100*  (WS-PROX-ID, MANTIDO EM MEMORIA DESDE P03) E GRAVA OS CAMPOS
071200*  DA TRANSACAO JUNTO COM A CATEGORIA ACHADA EM P50. QUALQUER
071300*  ERRO DE GRAVACAO E FATAL - NAO HA COMO CONTINUAR O LOTE COM
071400*  O MESTRE EM ESTADO DESCONHECIDO (STOP RUN IMEDIATO) ---------*
071500 P60-GRAVA-DESPESA.
071600*     A SERIE DE ID NUNCA VOLTA PARA TRAS, MESMO QUE UM
071700*     REGISTRO SEJA APAGADO MAIS TARDE POR FORA DO SISTEMA -----*
071800     ADD 1 TO WS-PROX-ID.
071900     MOVE WS-PROX-ID      TO ID-DESP.
072000     MOVE WS-DATA-MESTRE  TO DATA-DESP.
072100     MOVE VALOR-TRA-IMP   TO VALOR-DESP.
072200     MOVE DESCRI-TRA-IMP  TO DESCRI-DESP.
072300     MOVE WS-CATEG-ACHADA TO CATEG-DESP.
072400     WRITE REG-DESPESA.
072500*     QUALQUER STATUS DIFERENTE DE "00" (DISCO CHEIO, ARQUIVO
072600*     TRAVADO POR OUTRO USUARIO, ETC.) ENCERRA O LOTE NA HORA --*
072700     IF FS-DES NOT = "00"
072800         DISPLAY "ERRO DE GRAVACAO NO MESTRE - FS=" FS-DES
072900         CLOSE TRANENT DESPESA REGRAS RELATO
073000         STOP RUN.
073100
073200*===============================================================
073300*  P90 - FECHAMENTO DO LOTE. MONTA O RELATORIO DE RESUMO COM
073400*  OS TRES CONTADORES (LIDOS/IMPORTADOS/DUPLICADOS-DESCARTADOS)
073500*  E ENCERRA O PROGRAMA. NAO HA RETORNO AO MENU (DESP00) A
073600*  PARTIR DAQUI - O OPERADOR PRECISA CHAMAR O MENU DE NOVO.
073700*===============================================================
073800 P90-TOTAIS-FINAIS.
073900*     OS TRES CONTADORES DEVEM SEMPRE BATER: LIDOS = IMPORTADOS
074000*     + DUPLICADOS/DESCARTADOS - NENHUMA LINHA DO EXTRATO SOME
074100*     SEM PASSAR POR UM DOS DOIS CONTADORES (VIDE P10) ---------*
074200     MOVE WS-TOTAL-LIDOS      TO RES1-VALOR.
074300     MOVE WS-TOTAL-IMPORTADOS TO RES2-VALOR.
074400     MOVE WS-TOTAL-DUPLICADOS TO RES3-VALOR.
074500     WRITE REG-RELATO FROM LINHA-TITULO.
074600     WRITE REG-RELATO FROM WS-LIMPA.
074700     WRITE REG-RELATO FROM LINHA-RES1.
074800     WRITE REG-RELATO FROM LINHA-RES2.
074900     WRITE REG-RELATO FROM LINHA-RES3.
075000*     FECHA TUDO E DEVOLVE O CONTROLE AO SISTEMA OPERACIONAL -
075100*     O OPERADOR PRECISA CHAMAR DESP00 DE NOVO PARA CONTINUAR --*
075200     CLOSE TRANENT DESPESA REGRAS RELATO.
075300     STOP RUN.
