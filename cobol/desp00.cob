000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DESP00.
000300 AUTHOR.        ROGERIO FERNANDO MACHADO.
000400 INSTALLATION.  ELDORADO - CONTROLE DE DESPESAS.
000500 DATE-WRITTEN.  15/03/1994.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CLIENTE LIANE E CIA.
000800*****************************************************
000900*                                                   *
001000*   D E S P 0 0  -  MENU DO LOTE DE DESPESAS         *
001100*                                                   *
001200*   TELA DE ENTRADA DO SISTEMA. RECEBE A OPCAO DO    *
001300*   OPERADOR E DA CHAIN NO PROGRAMA CORRESPONDENTE.  *
001400*                                                   *
001500*****************************************************
001600*  H I S T O R I C O   D E   A L T E R A C O E S     *
001700*---------------------------------------------------*
001800* 15/03/94 RFM  PROGRAMA ORIGINAL - MENU DE 4 OPCOES *
001900* 20/06/94 RFM  INCLUIDA OPCAO DE SAIR (99)           *
002000* 30/03/98 RFM  ****** AJUSTE ANO 2000 (Y2K) ******   *
002100*               DATA DA TELA PASSA A TRAZER 4 DIGITOS *
002200*               DE ANO (ACCEPT WS-DATA FROM DATE)     *
002300* 04/01/99 RFM  TESTE FINAL DO AJUSTE Y2K - OK         *
002400* 22/08/00 VSM  CHAMADO 2000-133 REJEITA OPCAO INVAL. *
002500*****************************************************
002600*  ESTE PROGRAMA NAO MEXE EM ARQUIVO NENHUM - E SO A   *
002700*  PORTA DE ENTRADA DO LOTE DE DESPESAS. A OPCAO       *
002800*  ESCOLHIDA VIRA O NUMERO DO PROGRAMA (DESPnn.COM) E  *
002900*  O CONTROLE PASSA POR CHAIN, DO JEITO QUE O MENU     *
003000*  GERAL DO BANCO (banco36) SEMPRE FEZ NESTA CASA.     *
003100*****************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400*----- SPECIAL-NAMES: C01 LIGA O SALTO DE FORMULARIO DA
003500*      IMPRESSORA (NAO USADO AQUI, MAS TODO PROGRAMA DESTA
003600*      CASA DECLARA); CLASS DIGITOS TESTA SE A OPCAO DIGITADA
003700*      E NUMERICA ANTES DE COMPARAR COM A LISTA DE OPCOES ---*
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS DIGITOS IS "0" THRU "9".
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*----- OPCAO DIGITADA PELO OPERADOR NA TELA DE MENU; A 88
004400*      OPCAO-88 SO ACEITA AS QUATRO ROTINAS DO LOTE MAIS A
004500*      SAIDA (99) - QUALQUER OUTRO VALOR CAI EM P30 --------*
004600 77  WS-OPCAO                 PIC 9(02) VALUE ZERO.
004700     88 OPCAO-88                   VALUE 1 2 3 4 99.
004800*----- WS-P E O "TECLE ENTER" DA MENSAGEM DE ERRO; WS-LIMPA
004900*      E A LINHA EM BRANCO USADA PRA APAGAR A MENSAGEM -----*
005000 77  WS-P                     PIC X(01) VALUE SPACES.
005100 77  WS-LIMPA                 PIC X(50) VALUE SPACES.
005200*----- CONTADOR DE TENTATIVAS COM OPCAO INVALIDA - BINARIO
005300*      (COMP), SO PARA ESTATISTICA, NAO BLOQUEIA O OPERADOR -*
005400 77  WS-QTD-TENTATIVAS        PIC 9(02) COMP VALUE ZERO.
005500
005600*----- DATA DO DIA, TRAZIDA DO RELOGIO DO SISTEMA (ACCEPT ...
005700*      FROM DATE) SO PARA MOSTRAR NO CANTO DA TELA DE MENU;
005800*      WS-DATA-R E A VISAO REDEFINIDA USADA NO ACCEPT ------*
005900 01  WS-DATA.
006000     05 WS-D-ANO              PIC 9(04).
006100     05 WS-D-MES              PIC 9(02).
006200     05 WS-D-DIA              PIC 9(02).
006300 01  WS-DATA-R REDEFINES WS-DATA.
006400     05 WS-D-FLAT             PIC 9(08).
006500
006600*----- NOME DO PROGRAMA A CHAMAR, MONTADO A PARTIR DA OPCAO:
006700*      "DESP" + NUMERO DE 2 DIGITOS + ".COM" (P.EX. DESP01.COM
006800*      PARA A IMPORTACAO). CHAMADOR-FLAT E A FORMA QUE O
006900*      VERBO CHAIN ESPERA (STRING UNICA DE 10 POSICOES) -----*
007000 01  CHAMADOR.
007100     05 FILLER                PIC X(04) VALUE "DESP".
007200     05 NRO-PROG-CHAM         PIC 9(02).
007300     05 FILLER                PIC X(04) VALUE ".COM".
007400 01  CHAMADOR-R REDEFINES CHAMADOR.
007500     05 CHAMADOR-FLAT         PIC X(10).
007600
007700*----- LINHA DE TITULO DO MENU, DUPLICADA NA FORMA "DISPLAY"
007800*      (P/ COMPATIBILIDADE COM RELATORIO) E NA FORMA "SCREEN"
007900*      (P/ A TELA DE FATO) - HABITO DESTA CASA -----------*
008000 01  TELA-MENU.
008100     05 FILLER    PIC X(10) VALUE SPACES.
008200     05 FILLER    PIC X(28) VALUE
008300        "ELDORADO - LOTE DE DESPESAS".
008400     05 FILLER    PIC X(94) VALUE SPACES.
008500 01  TELA-MENU-FLAT REDEFINES TELA-MENU PIC X(132).
008600
008700*===============================================================
008800*  TELA DE MENU PROPRIAMENTE DITA - 4 OPCOES DO LOTE MAIS A
008900*  SAIDA (99); A DATA E MOSTRADA NA LINHA 04 E PREENCHIDA POR
009000*  P10-TELA-MENU LOGO APOS O DISPLAY DESTA TELA.
009100*===============================================================
009200 SCREEN SECTION.
009300 01  TELA.
009400*     LINHA 01/03: TARJAS DE TRACOS, SO MOLDURA -----------------*
009500     02 BLANK SCREEN.
009600     02 LINE 01 COLUMN 01 PIC X(80) FROM ALL "-".
009700*     LINHA 02: TITULO PISCANDO (BLINK) - HABITO ANTIGO DESTA
009800*     CASA NOS MENUS DE ABERTURA DE LOTE ------------------------*
009900     02 LINE 02 COLUMN 22 VALUE "ELDORADO - LOTE DE DESPESAS" BLINK.
010000     02 LINE 03 COLUMN 01 PIC X(80) FROM ALL "-".
010100*     LINHA 04: MOLDURA DA DATA - OS 3 CAMPOS SAO PREENCHIDOS
010200*     PELO DISPLAY EM P10-TELA-MENU LOGO APOS ESTA TELA SUBIR ---*
010300     02 LINE 04 COLUMN 60 VALUE "   /  /    .".
010400*     LINHAS 06-10: AS QUATRO ROTINAS DO LOTE, NA MESMA ORDEM
010500*     DO CHAMADOR (DESP01 A DESP04), MAIS A OPCAO DE SAIR (99) -*
010600     02 LINE 06 COLUMN 05 VALUE "1 - IMPORTAR EXTRATO BANCARIO".
010700     02 LINE 07 COLUMN 05 VALUE "2 - RECLASSIFICAR EM LOTE".
010800     02 LINE 08 COLUMN 05 VALUE "3 - LISTAR PENDENTES".
010900     02 LINE 09 COLUMN 05 VALUE "4 - RESUMO ANALITICO".
011000     02 LINE 10 COLUMN 05 VALUE "99 - SAIR".
011100*     LINHA 12: CAMPO DE ENTRADA DA OPCAO, LIDO EM P20 ----------*
011200     02 LINE 12 COLUMN 05 VALUE "OPCAO : [  ]".
011300
011400 PROCEDURE DIVISION.
011500
011600*===============================================================
011700*  P00 - PARAGRAFO DE ENTRADA. SO MONTA A TELA E CAI DIRETO NO
011800*  LACO DE LEITURA DA OPCAO (P20) - NAO HA NADA PARA ABRIR OU
011900*  FECHAR NESTE PROGRAMA, POR ISSO NAO TEM P01-ABRE-ARQUIVOS.
012000*===============================================================
012100 P00-INICIO.
012200     PERFORM P10-TELA-MENU.
012300     GO TO P20-LE-OPCAO.
012400
012500*---- MOSTRA A TELA DE MENU E CARIMBA A DATA DO DIA (VINDA DO
012600*     RELOGIO DO SISTEMA) NO CANTO SUPERIOR - CHAMADO Y2K:
012700*     DISPLAY (04 67) WS-D-ANO MOSTRA OS 4 DIGITOS DO ANO -----*
012800 P10-TELA-MENU.
012900     DISPLAY TELA.
013000     ACCEPT WS-D-FLAT FROM DATE.
013100     DISPLAY (04 61) WS-D-DIA.
013200     DISPLAY (04 64) WS-D-MES.
013300     DISPLAY (04 67) WS-D-ANO.
013400
013500*===============================================================
013600*  LACO PRINCIPAL DO MENU. FICA PEDINDO A OPCAO ATE VIR UM
013700*  VALOR DA LISTA (1/2/3/4/99); OPCAO INVALIDA CONTA UMA
013800*  TENTATIVA (WS-QTD-TENTATIVAS, SO PARA ESTATISTICA - NAO HA
013900*  LIMITE DE TENTATIVAS NESTE MENU) E VOLTA A PEDIR (CHAMADO
014000*  2000-133). A OPCAO 99 ENCERRA O LOTE; QUALQUER OUTRA VIRA
014100*  O NUMERO DO PROGRAMA CHAMADO POR CHAIN (DESPnn.COM) --------*
014200 P20-LE-OPCAO.
014300     MOVE ZERO TO WS-OPCAO.
014400     ACCEPT (12 15) WS-OPCAO WITH PROMPT AUTO-SKIP.
014500     IF NOT OPCAO-88
014600         ADD 1 TO WS-QTD-TENTATIVAS
014700         PERFORM P30-OPCAO-INCORRETA
014800         GO TO P20-LE-OPCAO.
014900*     OPCAO 99 = SAIR DO LOTE (CHAMADO 20/06/94) -------------*
015000     IF WS-OPCAO = 99
015100         DISPLAY (01 01) ERASE
015200         STOP RUN.
015300*     MONTA O NOME DO PROGRAMA (DESPnn.COM) E PASSA O CONTROLE
015400*     POR CHAIN - NAO HA RETORNO PARA ESTE PROGRAMA -----------*
015500     MOVE WS-OPCAO TO NRO-PROG-CHAM.
015600     DISPLAY (01 01) ERASE.
015700     CHAIN CHAMADOR-FLAT.
015800
015900*---- MENSAGEM DE OPCAO INVALIDA - ESPERA O OPERADOR TECLAR
016000*     ENTER E APAGA A LINHA ANTES DE VOLTAR AO LACO P20 --------*
016100 P30-OPCAO-INCORRETA.
016200     DISPLAY (23 05) "OPCAO INCORRETA - TECLE < ENTER >".
016300     ACCEPT WS-P.
016400     DISPLAY (23 05) WS-LIMPA.
